000100********************************************************* SSFRESR
000200* SSFRESR  -  Ergebnissatz RESULT-FILE / Reportzeilen       SSFRESR
000300* Ein Ergebnissatz je Anfragesatz aus REQUEST-FILE.  Der    SSFRESR
000400* Nutzinhalt haengt vom RQ-TYPE-CODE des Auftrags ab:       SSFRESR
000500*   FIND-UNIT               -> RS-FOUND-UNIT / RS-STATUS    SSFRESR
000600*   FIND-QUANTITIES-FOR-UNIT-> RS-NAME-LIST  / RS-STATUS    SSFRESR
000700*   FIND-CONVERTIBLE-UNITS  -> RS-NAME-LIST  / RS-STATUS    SSFRESR
000800*   CAN-CONVERT             -> RS-RESULT-BOOLEAN            SSFRESR
000900*   CONVERT                 -> RS-RESULT-VALUE / RS-STATUS  SSFRESR
001000*                                                           SSFRESR
001100* Aenderungen:                                              SSFRESR
001200*  2019-02-20  KL   SSFNEW-14  Neuerstellung fuer UoM-      SSFRESR
001300*                              Anfrageverarbeitung          SSFRESR
001400*  2019-07-02  KL   SSFNEW-25  RS-NAME-LIST von 10 auf 20   SSFRESR
001500*                              Eintraege erweitert (lange   SSFRESR
001600*                              Kandidatenlisten bei         SSFRESR
001700*                              FIND-CONVERTIBLE-UNITS)      SSFRESR
001800********************************************************* SSFRESR
001900 01  RS-RESULT-RECORD.                                      SSFRESR
002000     05  RS-REQUEST-TYPE         PIC X(20).                 SSFRESR
002100     05  RS-UNIT-SYMBOL-1        PIC X(20).                 SSFRESR
002200     05  RS-UNIT-SYMBOL-2        PIC X(20).                 SSFRESR
002300     05  RS-RESULT-VALUE         PIC S9(09)V9(09)            SSFRESR
002400                                 SIGN LEADING SEPARATE.      SSFRESR
002500     05  RS-RESULT-STATUS        PIC X(10).                 SSFRESR
002600         88  RS-STATUS-FOUND         VALUE "FOUND".         SSFRESR
002700         88  RS-STATUS-NOTFOUND      VALUE "NOT-FOUND".     SSFRESR
002800         88  RS-STATUS-CONVERTED     VALUE "CONVERTED".     SSFRESR
002900         88  RS-STATUS-NOOP          VALUE "NO-OP".         SSFRESR
003000     05  RS-RESULT-BOOLEAN       PIC X.                     SSFRESR
003100         88  RS-CAN-CONVERT-YES      VALUE "Y".             SSFRESR
003200         88  RS-CAN-CONVERT-NO       VALUE "N".             SSFRESR
003300     05  RS-FOUND-UNIT.                                     SSFRESR
003400         10  RS-FOUND-UNIT-SYMBOL    PIC X(20).             SSFRESR
003500         10  RS-FOUND-DISPLAY-SYMBOL PIC X(20).             SSFRESR
003600     05  RS-NAME-LIST-COUNT      PIC S9(04) COMP.           SSFRESR
003700     05  RS-NAME-LIST OCCURS 20 TIMES                        SSFRESR
003800                      INDEXED BY RS-NX                       SSFRESR
003900                                 PIC X(40).                 SSFRESR
004000     05  FILLER                  PIC X(20).                 SSFRESR
004100*--------------------------------------------------------- SSFRESR
004200* Reportzeilen fuer den Anfrage-Sammelreport (REPORT-FILE)  SSFRESR
004300*--------------------------------------------------------- SSFRESR
004400 01  RP-HEADING-1.                                          SSFRESR
004500     05  FILLER                  PIC X(30)                 SSFRESR
004600                 VALUE "SSFUREQ - EINHEITEN-ANFRAGEN".      SSFRESR
004700     05  FILLER                  PIC X(50) VALUE SPACES.   SSFRESR
004800 01  RP-HEADING-2.                                          SSFRESR
004900     05  FILLER                  PIC X(20)                 SSFRESR
005000                 VALUE "REQUEST-TYPE".                     SSFRESR
005100     05  FILLER                  PIC X(20)                 SSFRESR
005200                 VALUE "UNIT-SYMBOL-1".                    SSFRESR
005300     05  FILLER                  PIC X(20)                 SSFRESR
005400                 VALUE "UNIT-SYMBOL-2".                    SSFRESR
005500     05  FILLER                  PIC X(16)                 SSFRESR
005600                 VALUE "RESULT-VALUE".                     SSFRESR
005700     05  FILLER                  PIC X(10)                 SSFRESR
005800                 VALUE "STATUS".                           SSFRESR
005900 01  RP-DETAIL-LINE.                                        SSFRESR
006000     05  RP-D-REQUEST-TYPE       PIC X(20).                 SSFRESR
006100     05  RP-D-UNIT-SYMBOL-1      PIC X(20).                 SSFRESR
006200     05  RP-D-UNIT-SYMBOL-2      PIC X(20).                 SSFRESR
006300     05  RP-D-RESULT-VALUE       PIC -9(09).9(09).          SSFRESR
006400     05  FILLER                  PIC X(01) VALUE SPACE.     SSFRESR
006500     05  RP-D-RESULT-STATUS      PIC X(10).                 SSFRESR
006600 01  RP-TOTALS-LINE.                                        SSFRESR
006700     05  FILLER                  PIC X(20)                 SSFRESR
006800                 VALUE "TOTAL-REQUESTS".                   SSFRESR
006900     05  RP-T-TOTAL-REQUESTS     PIC ZZZZZZ9.               SSFRESR
007000     05  FILLER                  PIC X(03) VALUE SPACES.   SSFRESR
007100     05  FILLER                  PIC X(20)                 SSFRESR
007200                 VALUE "TOTAL-NOT-FOUND".                  SSFRESR
007300     05  RP-T-TOTAL-NOT-FOUND    PIC ZZZZZZ9.               SSFRESR
007400     05  FILLER                  PIC X(03) VALUE SPACES.   SSFRESR
007500     05  FILLER                  PIC X(24)                 SSFRESR
007600                 VALUE "TOTAL-NO-OP-CONVERSIONS".          SSFRESR
007700     05  RP-T-TOTAL-NOOP-CONV    PIC ZZZZZZ9.               SSFRESR
