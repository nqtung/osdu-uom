000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?SEARCH  =ASC2EBC
000130?SEARCH  =EBC2ASC
000140?SEARCH  =SSFLIBTM
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID. SSFTEST.
000240 AUTHOR. K. LOHMANN.
000250 INSTALLATION. SSFNEW ANWENDUNGSENTWICKLUNG.
000260 DATE-WRITTEN. 1994-01-11.
000270 DATE-COMPILED.
000280 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ANWENDUNGSENTWICKLUNG.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2019-08-19
000320* Letzte Version   :: B.00.00
000330* Kurzbeschreibung :: Testdriver fuer SSFULOOK/SSFUCNV
000340* Auftrag          :: SSFNEW-14
000350*
000360* Aenderungen (Version/Datum in K-PROG-START aendern)
000370*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000380*---------------------------------------------------------------*
000390* Vers. | Datum    | von | Kommentar                            *
000400*-------|----------|-----|--------------------------------------*
000410*A.00.00|1994-01-11| kl  | Neuerstellung als Testdriver fuer
000420*       |          |     | SSF-Modul SSFANO0 (Suchen Versions-
000430*       |          |     | hinweise)
000440*-------|----------|-----|--------------------------------------*
000450*A.00.01|1996-05-06| rm  | Testfaelle um zweiten Aufruf mit
000460*       |          |     | fehlendem Parameter ergaenzt
000470*-------|----------|-----|--------------------------------------*
000480*A.01.00|1999-01-08| kl  | Jahr-2000-Umstellung: TAL-TIME
000490*       |          |     | liefert jetzt 4-stelliges Jahr
000500*-------|----------|-----|--------------------------------------*
000510*A.02.00|2007-02-19| rm  | Ausgabe um Rueckgabecode-Klartext
000520*       |          |     | erweitert
000530*-------|----------|-----|--------------------------------------*
000540*B.00.00|2019-08-19| kl  | SSFNEW-14: Neu aufgesetzt als         SSFNEW14
000550*       |          |     | Testdriver fuer die Einheiten-        SSFNEW14
000560*       |          |     | Nachschlage-/Umrechnungsbausteine     SSFNEW14
000570*       |          |     | SSFULOOK/SSFUCNV (vormals Test-       SSFNEW14
000580*       |          |     | driver fuer SSFANO0)                  SSFNEW14
000590*---------------------------------------------------------------*
000600*
000610* Programmbeschreibung
000620* --------------------
000630*
000640* SSFTEST ist ein Diagnose-/Abnahmetreiber fuer die Einheiten-
000650* Referenzengine: er laedt per CALL SSFULOAD die drei Stamm-
000660* tabellen und faehrt anschliessend eine fest hinterlegte Liste
000670* von Testfaellen (TC-TABLE) gegen SSFULOOK und SSFUCNV. Je
000680* Testfall wird das Ergebnisbild angezeigt - kein automatischer
000690* Soll-/Ist-Vergleich, wie beim Vorgaenger-Testdriver fuer
000700* SSFANO0 dient das Programm der Sichtpruefung durch den
000710* Bearbeiter.
000720*
000730* Die Testfaelle decken alle fuenf LK-FUNCTION-Werte ab
000740* (U/Q/C/X) sowie je einen CONVERT-Aufruf (SSFUCNV) auf einem
000750* gefundenen Einheitenpaar.
000760*
000770*****************************************************************
000780
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     SWITCH-15 IS ANZEIGE-VERSION
000830         ON STATUS IS SHOW-VERSION
000840     CLASS ALPHNUM IS "0123456789"
000850                      "abcdefghijklmnopqrstuvwxyz"
000860                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000870                      " .,;-_!$%&/=*+".
000880
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950 WORKING-STORAGE SECTION.
000960*--------------------------------------------------------------*
000970* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000980*--------------------------------------------------------------*
000990 01          COMP-FELDER.
001000     05      C4-I1               PIC S9(04) COMP.
001010     05      C4-I2               PIC S9(04) COMP.
001020     05      C4-X.
001030      10                         PIC X VALUE LOW-VALUE.
001040      10     C4-X2               PIC X.
001050     05      C4-NUM REDEFINES C4-X
001060                                 PIC S9(04) COMP.
001070     05      FILLER              PIC X(04).
001080
001090*--------------------------------------------------------------*
001100* Display-Felder: Praefix D
001110*--------------------------------------------------------------*
001120 01          DISPLAY-FELDER.
001130     05      D-NUM4              PIC -9(04).
001140     05      D-VAL               PIC -9(09).9(09).
001150     05      FILLER              PIC X(04).
001160
001170*--------------------------------------------------------------*
001180* Felder mit konstantem Inhalt: Praefix K
001190*--------------------------------------------------------------*
001200 01          KONSTANTE-FELDER.
001210     05      K-MODUL             PIC X(08) VALUE "SSFTEST".
001220     05      K-PROG-START        PIC X(10) VALUE "2019-08-19".
001230     05      FILLER              PIC X(04).
001240
001250*--------------------------------------------------------------*
001260* Conditional-Felder
001270*--------------------------------------------------------------*
001280 01          SCHALTER.
001290     05      PRG-STATUS          PIC 9.
001300          88 PRG-OK                          VALUE ZERO.
001310          88 PRG-NOK                         VALUE 1 THRU 9.
001320          88 PRG-ABBRUCH                     VALUE 2.
001330     05      FILLER              PIC X(09).
001340
001350*--------------------------------------------------------------*
001360* Zaehlfelder fuer die Testzusammenfassung (s. B090-ENDE)
001370*--------------------------------------------------------------*
001380 01          WK-ZAEHLER.
001390     05      WK-TEST-NR          PIC S9(04) COMP VALUE ZERO.
001400     05      WK-GEFUNDEN         PIC S9(04) COMP VALUE ZERO.
001410     05      WK-NICHT-GEFUNDEN   PIC S9(04) COMP VALUE ZERO.
001420     05      WK-KONVERTIERT      PIC S9(04) COMP VALUE ZERO.
001430     05      FILLER              PIC X(04).
001440
001450*--------------------------------------------------------------*
001460* Datum-Uhrzeitfelder (fuer TAL-Routine)
001470*--------------------------------------------------------------*
001480 01          TAL-TIME.
001490     05      TAL-JHJJMMTT.
001500      10     TAL-JHJJ            PIC S9(04) COMP.
001510      10     TAL-MM              PIC S9(04) COMP.
001520      10     TAL-TT              PIC S9(04) COMP.
001530     05      TAL-HHMI.
001540      10     TAL-HH              PIC S9(04) COMP.
001550      10     TAL-MI              PIC S9(04) COMP.
001560     05      TAL-SS              PIC S9(04) COMP.
001570     05      TAL-HS              PIC S9(04) COMP.
001580     05      TAL-MS              PIC S9(04) COMP.
001590
001600 01          TAL-TIME-D.
001610     05      TAL-JHJJMMTT.
001620        10   TAL-JHJJ            PIC  9(04).
001630        10   TAL-MM              PIC  9(02).
001640        10   TAL-TT              PIC  9(02).
001650     05      TAL-HHMI.
001660        10   TAL-HH              PIC  9(02).
001670        10   TAL-MI              PIC  9(02).
001680     05      TAL-SS              PIC  9(02).
001690     05      TAL-HS              PIC  9(02).
001700     05      TAL-MS              PIC  9(02).
001710 01          TAL-TIME-N REDEFINES TAL-TIME-D.                    SSFNEW14
001720     05      TAL-TIME-N16        PIC  9(16).                     SSFNEW14
001730     05      TAL-TIME-REST       PIC  9(02).                     SSFNEW14
001740
001750*--------------------------------------------------------------*
001760* Testfalltabelle - fest hinterlegte Faelle fuer SSFULOOK/
001770* SSFUCNV. TC-FUNCTION traegt den LK-FUNCTION-Code (U/Q/C/X),
001780* bzw. "V" fuer einen anschliessenden CONVERT-Aufruf.
001790*--------------------------------------------------------------*
001800 01          TC-TABLE-WERTE.
001810     05      FILLER.
001820         10  FILLER          PIC X       VALUE "U".
001830         10  FILLER          PIC X(20)   VALUE "M".
001840         10  FILLER          PIC X(20)   VALUE SPACES.
001850         10  FILLER          PIC S9(09)V9(09) COMP-3
001860                                         VALUE ZERO.
001870         10  FILLER          PIC X(32)
001880                             VALUE "FIND-UNIT: METER (EXAKT)".
001890     05      FILLER.
001900         10  FILLER          PIC X       VALUE "U".
001910         10  FILLER          PIC X(20)   VALUE SPACES.
001920         10  FILLER          PIC X(20)   VALUE SPACES.
001930         10  FILLER          PIC S9(09)V9(09) COMP-3
001940                                         VALUE ZERO.
001950         10  FILLER          PIC X(32)
001960                             VALUE "FIND-UNIT: LEERES SYMBOL".
001970     05      FILLER.
001980         10  FILLER          PIC X       VALUE "U".
001990         10  FILLER          PIC X(20)   VALUE "METER".
002000         10  FILLER          PIC X(20)   VALUE SPACES.
002010         10  FILLER          PIC S9(09)V9(09) COMP-3
002020                                         VALUE ZERO.
002030         10  FILLER          PIC X(32)
002040                             VALUE "FIND-UNIT: ALIAS METER".
002050     05      FILLER.
002060         10  FILLER          PIC X       VALUE "U".
002070         10  FILLER          PIC X(20)   VALUE "XYZZY".
002080         10  FILLER          PIC X(20)   VALUE SPACES.
002090         10  FILLER          PIC S9(09)V9(09) COMP-3
002100                                         VALUE ZERO.
002110         10  FILLER          PIC X(32)
002120                             VALUE "FIND-UNIT: UNBEKANNT".
002130     05      FILLER.
002140         10  FILLER          PIC X       VALUE "Q".
002150         10  FILLER          PIC X(20)   VALUE "M".
002160         10  FILLER          PIC X(20)   VALUE SPACES.
002170         10  FILLER          PIC S9(09)V9(09) COMP-3
002180                                         VALUE ZERO.
002190         10  FILLER          PIC X(32)
002200                             VALUE "FIND-QUANTITIES: M".
002210     05      FILLER.
002220         10  FILLER          PIC X       VALUE "Q".
002230         10  FILLER          PIC X(20)   VALUE "1".
002240         10  FILLER          PIC X(20)   VALUE SPACES.
002250         10  FILLER          PIC S9(09)V9(09) COMP-3
002260                                         VALUE ZERO.
002270         10  FILLER          PIC X(32)
002280                             VALUE "FIND-QTY: DIMENSIONSLOS".
002290     05      FILLER.
002300         10  FILLER          PIC X       VALUE "C".
002310         10  FILLER          PIC X(20)   VALUE "M".
002320         10  FILLER          PIC X(20)   VALUE SPACES.
002330         10  FILLER          PIC S9(09)V9(09) COMP-3
002340                                         VALUE ZERO.
002350         10  FILLER          PIC X(32)
002360                             VALUE "FIND-CONVERTIBLE: M".
002370     05      FILLER.
002380         10  FILLER          PIC X       VALUE "X".
002390         10  FILLER          PIC X(20)   VALUE "M".
002400         10  FILLER          PIC X(20)   VALUE "FT".
002410         10  FILLER          PIC S9(09)V9(09) COMP-3
002420                                         VALUE ZERO.
002430         10  FILLER          PIC X(32)
002440                             VALUE "CAN-CONVERT: M / FT".
002450     05      FILLER.
002460         10  FILLER          PIC X       VALUE "X".
002470         10  FILLER          PIC X(20)   VALUE "M".
002480         10  FILLER          PIC X(20)   VALUE "KG".
002490         10  FILLER          PIC S9(09)V9(09) COMP-3
002500                                         VALUE ZERO.
002510         10  FILLER          PIC X(32)
002520                             VALUE "CAN-CONVERT: M / KG".
002530     05      FILLER.
002540         10  FILLER          PIC X       VALUE "V".
002550         10  FILLER          PIC X(20)   VALUE "M".
002560         10  FILLER          PIC X(20)   VALUE "FT".
002570         10  FILLER          PIC S9(09)V9(09) COMP-3
002580                                         VALUE 100.
002590         10  FILLER          PIC X(32)
002600                             VALUE "CONVERT: 100 M NACH FT".
002610     05      FILLER.
002620         10  FILLER          PIC X       VALUE "V".
002630         10  FILLER          PIC X(20)   VALUE "DEGC".
002640         10  FILLER          PIC X(20)   VALUE "DEGF".
002650         10  FILLER          PIC S9(09)V9(09) COMP-3
002660                                         VALUE ZERO.
002670         10  FILLER          PIC X(32)
002680                             VALUE "CONVERT: 0 DEGC NACH DEGF".
002690     05      FILLER.
002700         10  FILLER          PIC X       VALUE "V".
002710         10  FILLER          PIC X(20)   VALUE "XYZZY".
002720         10  FILLER          PIC X(20)   VALUE "M".
002730         10  FILLER          PIC S9(09)V9(09) COMP-3
002740                                         VALUE 1.
002750         10  FILLER          PIC X(32)
002760                             VALUE "CONVERT: UNBEK. QUELLE".
002770
002780 01          TC-TABLE REDEFINES TC-TABLE-WERTE.
002790     05      TC-ENTRY OCCURS 12 TIMES
002800                      INDEXED BY TC-X.
002810         10  TC-FUNCTION         PIC X.
002820         10  TC-SYMBOL-1         PIC X(20).
002830         10  TC-SYMBOL-2         PIC X(20).
002840         10  TC-VALUE            PIC S9(09)V9(09) COMP-3.
002850         10  TC-LABEL            PIC X(32).
002860
002870 01          TC-MAX              PIC S9(04) COMP VALUE 12.
002880
002890*--------------------------------------------------------------*
002900* Referenztabellen des Ladelaufs SSFULOAD - Praegung s. dort
002910*--------------------------------------------------------------*
002920     COPY    SSFUNITT OF "=SSFLIBTM".
002930     COPY    SSFQTYT  OF "=SSFLIBTM".
002940     COPY    SSFALIT  OF "=SSFLIBTM".
002950
002960*--------------------------------------------------------------*
002970* Aufrufbilder fuer SSFULOOK / SSFUCNV - Praegung s. dort
002980*--------------------------------------------------------------*
002990     COPY    SSFULKR OF "=SSFLIBTM".
003000     COPY    SSFUCVR OF "=SSFLIBTM".
003010
003020 PROCEDURE DIVISION.
003030*****************************************************************
003040* Steuerungs-Section
003050*****************************************************************
003060 A100-STEUERUNG SECTION.
003070 A100-00.
003080**  ---> wenn SWITCH-15 gesetzt ist
003090**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
003100     SET PRG-OK TO TRUE
003110     IF  SHOW-VERSION
003120         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
003130         STOP RUN
003140     END-IF
003150
003160**  ---> Vorlauf: Referenztabellen laden
003170     PERFORM B000-VORLAUF
003180     IF  PRG-ABBRUCH
003190         STOP RUN
003200     END-IF
003210
003220**  ---> Testfaelle abarbeiten
003230     PERFORM B100-VERARBEITUNG
003240
003250**  ---> Zusammenfassung, Nachlauf
003260     PERFORM B090-ENDE
003270     STOP RUN
003280     .
003290 A100-99.
003300     EXIT.
003310
003320*****************************************************************
003330* B000 - Vorlauf: Referenztabellen ueber SSFULOAD laden
003340*****************************************************************
003350 B000-VORLAUF SECTION.
003360 B000-00.
003370     DISPLAY K-MODUL ": LADE REFERENZTABELLEN UEBER SSFULOAD"
003380     CALL "SSFULOAD" USING WS-UNIT-TABLE, WS-QTY-TABLE,
003390                             WS-ALIAS-TABLE, PRG-STATUS
003400     IF  PRG-ABBRUCH
003410         DISPLAY K-MODUL ": SSFULOAD MELDET ABBRUCH - KEIN"
003420         DISPLAY "   TESTLAUF MOEGLICH"
003430     END-IF
003440     .
003450 B000-99.
003460     EXIT.
003470
003480*****************************************************************
003490* B090 - Nachlauf: Testzusammenfassung anzeigen
003500*****************************************************************
003510 B090-ENDE SECTION.
003520 B090-00.
003530     DISPLAY " "
003540     DISPLAY "================================================="
003550     MOVE WK-TEST-NR        TO D-NUM4
003560     DISPLAY K-MODUL ": ", D-NUM4, " TESTFAELLE DURCHLAUFEN"
003570     MOVE WK-GEFUNDEN       TO D-NUM4
003580     DISPLAY "   DAVON GEFUNDEN/OK  : ", D-NUM4
003590     MOVE WK-NICHT-GEFUNDEN TO D-NUM4
003600     DISPLAY "   DAVON NICHT GEF.   : ", D-NUM4
003610     MOVE WK-KONVERTIERT    TO D-NUM4
003620     DISPLAY "   DAVON KONVERTIERT  : ", D-NUM4
003630     DISPLAY "<EOF>"
003640     .
003650 B090-99.
003660     EXIT.
003670
003680*****************************************************************
003690* B100 - Verarbeitung: Testfalltabelle abarbeiten
003700*****************************************************************
003710 B100-VERARBEITUNG SECTION.
003720 B100-00.
003730     SET TC-X TO 1
003740     .
003750 B100-10.
003760     IF  TC-X > TC-MAX
003770         GO TO B100-99
003780     END-IF
003790     ADD 1 TO WK-TEST-NR
003800     MOVE WK-TEST-NR TO D-NUM4
003810     DISPLAY " "
003820     DISPLAY "-------------------------------------------------"
003830     DISPLAY "TEST ", D-NUM4, ": ", TC-LABEL(TC-X)
003840
003850     EVALUATE TC-FUNCTION(TC-X)
003860         WHEN "U"  PERFORM B110-TEST-FIND-UNIT THRU B110-EXIT
003870         WHEN "Q"  PERFORM B120-TEST-FIND-QTY  THRU B120-EXIT
003880         WHEN "C"  PERFORM B130-TEST-FIND-CONV THRU B130-EXIT
003890         WHEN "X"  PERFORM B140-TEST-CAN-CONV  THRU B140-EXIT
003900         WHEN "V"  PERFORM B150-TEST-CONVERT   THRU B150-EXIT
003910     END-EVALUATE
003920
003930     SET TC-X UP BY 1
003940     GO TO B100-10
003950     .
003960 B100-99.
003970     EXIT.
003980
003990*****************************************************************
004000* B110 - Testfall LK-FUNCTION = "U" (FIND-UNIT)
004010*****************************************************************
004020 B110-TEST-FIND-UNIT SECTION.
004030 B110-00.
004040     INITIALIZE LK-REC
004050     SET LK-FN-FIND-UNIT TO TRUE
004060     MOVE TC-SYMBOL-1(TC-X) TO LK-SYMBOL-1
004070     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004080                             WS-ALIAS-TABLE, LK-REC
004090
004100     IF  LK-OK
004110         ADD 1 TO WK-GEFUNDEN
004120         DISPLAY "  GEFUNDEN: ", LK-UNIT-NAME, " (",
004130                 LK-UNIT-SYMBOL, "/", LK-DISPLAY-SYMBOL, ")"
004140     ELSE
004150         ADD 1 TO WK-NICHT-GEFUNDEN
004160         DISPLAY "  NICHT GEFUNDEN"
004170     END-IF
004180     .
004190 B110-EXIT.
004200     EXIT.
004210
004220*****************************************************************
004230* B120 - Testfall LK-FUNCTION = "Q" (FIND-QUANTITIES-FOR-UNIT)
004240*****************************************************************
004250 B120-TEST-FIND-QTY SECTION.
004260 B120-00.
004270     INITIALIZE LK-REC
004280     SET LK-FN-FIND-QUANTITIES TO TRUE
004290     MOVE TC-SYMBOL-1(TC-X) TO LK-SYMBOL-1
004300     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004310                             WS-ALIAS-TABLE, LK-REC
004320
004330     IF  LK-NOT-FOUND
004340         ADD 1 TO WK-NICHT-GEFUNDEN
004350         DISPLAY "  NICHT GEFUNDEN"
004360         GO TO B120-EXIT
004370     END-IF
004380     ADD 1 TO WK-GEFUNDEN
004390     MOVE LK-QTY-COUNT TO D-NUM4
004400     DISPLAY "  GROESSENARTEN: ", D-NUM4
004410     DISPLAY "  BEVORZUGT    : ", LK-PICKED-QTY
004420     SET LK-QX TO 1
004430     .
004440 B120-10.
004450     IF  LK-QX > LK-QTY-COUNT
004460         GO TO B120-EXIT
004470     END-IF
004480     DISPLAY "    - ", LK-QTY-NAME(LK-QX)
004490     SET LK-QX UP BY 1
004500     GO TO B120-10
004510     .
004520 B120-EXIT.
004530     EXIT.
004540
004550*****************************************************************
004560* B130 - Testfall LK-FUNCTION = "C" (FIND-CONVERTIBLE-UNITS)
004570*****************************************************************
004580 B130-TEST-FIND-CONV SECTION.
004590 B130-00.
004600     INITIALIZE LK-REC
004610     SET LK-FN-FIND-CONVERTIBLE TO TRUE
004620     MOVE TC-SYMBOL-1(TC-X) TO LK-SYMBOL-1
004630     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004640                             WS-ALIAS-TABLE, LK-REC
004650
004660     IF  LK-NOT-FOUND
004670         ADD 1 TO WK-NICHT-GEFUNDEN
004680         DISPLAY "  NICHT GEFUNDEN"
004690         GO TO B130-EXIT
004700     END-IF
004710     ADD 1 TO WK-GEFUNDEN
004720     MOVE LK-CONV-COUNT TO D-NUM4
004730     DISPLAY "  KONVERTIERBARE EINHEITEN: ", D-NUM4
004740     SET LK-CX TO 1
004750     .
004760 B130-10.
004770     IF  LK-CX > LK-CONV-COUNT
004780         GO TO B130-EXIT
004790     END-IF
004800     DISPLAY "    - ", LK-CONV-SYMBOL(LK-CX)
004810     SET LK-CX UP BY 1
004820     GO TO B130-10
004830     .
004840 B130-EXIT.
004850     EXIT.
004860
004870*****************************************************************
004880* B140 - Testfall LK-FUNCTION = "X" (CAN-CONVERT)
004890*****************************************************************
004900 B140-TEST-CAN-CONV SECTION.
004910 B140-00.
004920     INITIALIZE LK-REC
004930     SET LK-FN-CAN-CONVERT TO TRUE
004940     MOVE TC-SYMBOL-1(TC-X) TO LK-SYMBOL-1
004950     MOVE TC-SYMBOL-2(TC-X) TO LK-SYMBOL-2
004960     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004970                             WS-ALIAS-TABLE, LK-REC
004980
004990     IF  LK-CONVERTIBLE
005000         ADD 1 TO WK-GEFUNDEN
005010         DISPLAY "  KONVERTIERBAR: JA"
005020     ELSE
005030         ADD 1 TO WK-NICHT-GEFUNDEN
005040         DISPLAY "  KONVERTIERBAR: NEIN"
005050     END-IF
005060     .
005070 B140-EXIT.
005080     EXIT.
005090
005100*****************************************************************
005110* B150 - Testfall "V" (CONVERT): zweifache FIND-UNIT-Aufloe-
005120* sung ueber SSFULOOK, dann CALL SSFUCNV auf TC-VALUE
005130*****************************************************************
005140 B150-TEST-CONVERT SECTION.
005150 B150-00.
005160     INITIALIZE LK-REC
005170     SET LK-FN-FIND-UNIT TO TRUE
005180     MOVE TC-SYMBOL-1(TC-X) TO LK-SYMBOL-1
005190     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
005200                             WS-ALIAS-TABLE, LK-REC
005210     IF  LK-NOT-FOUND
005220         ADD 1 TO WK-NICHT-GEFUNDEN
005230         DISPLAY "  QUELLEINHEIT NICHT GEFUNDEN (NO-OP)"
005240         GO TO B150-EXIT
005250     END-IF
005260     MOVE LK-COEFF-A TO CV-FROM-A
005270     MOVE LK-COEFF-B TO CV-FROM-B
005280     MOVE LK-COEFF-C TO CV-FROM-C
005290     MOVE LK-COEFF-D TO CV-FROM-D
005300
005310     INITIALIZE LK-REC
005320     SET LK-FN-FIND-UNIT TO TRUE
005330     MOVE TC-SYMBOL-2(TC-X) TO LK-SYMBOL-1
005340     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
005350                             WS-ALIAS-TABLE, LK-REC
005360     IF  LK-NOT-FOUND
005370         ADD 1 TO WK-NICHT-GEFUNDEN
005380         DISPLAY "  ZIELEINHEIT NICHT GEFUNDEN (NO-OP)"
005390         GO TO B150-EXIT
005400     END-IF
005410     MOVE LK-COEFF-A TO CV-TO-A
005420     MOVE LK-COEFF-B TO CV-TO-B
005430     MOVE LK-COEFF-C TO CV-TO-C
005440     MOVE LK-COEFF-D TO CV-TO-D
005450
005460     MOVE TC-VALUE(TC-X) TO CV-VALUE
005470     CALL "SSFUCNV" USING CV-REC
005480
005490     IF  CV-OK
005500         ADD 1 TO WK-KONVERTIERT
005510         MOVE CV-RESULT TO D-VAL
005520         DISPLAY "  ERGEBNIS: ", D-VAL
005530     ELSE
005540         ADD 1 TO WK-NICHT-GEFUNDEN
005550         DISPLAY "  SSFUCNV MELDET DIVISION DURCH NULL"
005560     END-IF
005570     .
005580 B150-EXIT.
005590     EXIT.
005600
005610*****************************************************************
005620* ENDE Source-Programm
005630*****************************************************************
