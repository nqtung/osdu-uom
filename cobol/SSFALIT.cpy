000100********************************************************* SSFALIT
000200* SSFALIT  -  Alias-Tabelle (WS-ALIAS-TABLE)                SSFALIT
000300* Im Speicher gehaltene Tabelle der optionalen Alias-       SSFALIT
000400* Eintraege.  Fehlt UNIT-ALIASES-FILE, bleibt die Tabelle   SSFALIT
000500* leer - kein Fehler (SSFULOAD B300-LOAD-ALIASES).          SSFALIT
000600*                                                           SSFALIT
000700* Aenderungen:                                              SSFALIT
000800*  2019-02-18  KL   SSFNEW-14  Neuerstellung fuer UoM-      SSFALIT
000900*                              Referenztabellen             SSFALIT
001000********************************************************* SSFALIT
001100 01  MAX-ALIASES                 PIC S9(04) COMP VALUE 200. SSFALIT
001200 01  WS-ALIAS-TABLE.                                        SSFALIT
001300     05  WS-ALIAS-COUNT          PIC S9(04) COMP.           SSFALIT
001400     05  WS-ALIAS-ENTRY OCCURS 200 TIMES                     SSFALIT
001500                        INDEXED BY WA-X.                     SSFALIT
001600         10  WA-ALIAS-SYMBOL         PIC X(20).             SSFALIT
001700         10  WA-OFFICIAL-SYMBOL      PIC X(20).             SSFALIT
001800         10  FILLER              PIC X(08).                  SSFALIT
