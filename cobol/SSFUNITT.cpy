000100********************************************************* SSFUNITT
000200* SSFUNITT  -  Einheiten-Tabelle (WS-UNIT-TABLE)            SSFUNITT
000300* Im Speicher gehaltene Tabelle aller geladenen Einheiten,  SSFUNITT
000400* Schluessel ist WU-UNIT-NAME (SSFULOAD B100 - letzter      SSFUNITT
000500* Satz gewinnt bei Namensgleichheit, wie im Original per    SSFUNITT
000600* Map.put beschrieben).  MAX-UNITS bei Bedarf anpassen -    SSFUNITT
000700* auch Aufrufer (SSFUREQ, SSFULOOK, SSFTEST) nachziehen.    SSFUNITT
000800* Feldbild identisch zu UNITS-MASTER-FILE (SSFULOAD FD-    SSFUNITT
000900* UNIT-RECORD), hier als Tabellenzeile mit Praefix WU-      SSFUNITT
000950* statt U- gefuehrt.                                        SSFUNITT
001000*                                                           SSFUNITT
001100* Aenderungen:                                              SSFUNITT
001200*  2019-02-11  KL   SSFNEW-14  Neuerstellung fuer UoM-      SSFUNITT
001300*                              Referenztabellen             SSFUNITT
001400********************************************************* SSFUNITT
001500 01  MAX-UNITS                   PIC S9(04) COMP VALUE 500. SSFUNITT
001600 01  WS-UNIT-TABLE.                                         SSFUNITT
001700     05  WS-UNIT-COUNT           PIC S9(04) COMP.           SSFUNITT
001800     05  WS-UNIT-ENTRY OCCURS 500 TIMES                     SSFUNITT
001900                       INDEXED BY WU-X.                     SSFUNITT
002000         10  WU-UNIT-NAME            PIC X(40).             SSFUNITT
002100         10  WU-UNIT-SYMBOL          PIC X(20).              SSFUNITT
002200         10  WU-DISPLAY-SYMBOL       PIC X(20).              SSFUNITT
002300         10  WU-COEFF-A          PIC S9(09)V9(09) COMP-3.    SSFUNITT
002400         10  WU-COEFF-B          PIC S9(09)V9(09) COMP-3.    SSFUNITT
002500         10  WU-COEFF-C          PIC S9(09)V9(09) COMP-3.    SSFUNITT
002600         10  WU-COEFF-D          PIC S9(09)V9(09) COMP-3.    SSFUNITT
002700         10  FILLER              PIC X(20).                  SSFUNITT
