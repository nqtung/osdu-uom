000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?SEARCH  =ASC2EBC
000130?SEARCH  =EBC2ASC
000140?SEARCH  =SSFLIBTM
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID. SSFUREQ.
000240 AUTHOR. H. BRANDT.
000250 INSTALLATION. SSFNEW ANWENDUNGSENTWICKLUNG.
000260 DATE-WRITTEN. 1985-03-19.
000270 DATE-COMPILED.
000280 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ANWENDUNGSENTWICKLUNG.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2019-08-19
000320* Letzte Version   :: D.06.00
000330* Kurzbeschreibung :: Stapel-Verarbeitung Einheiten-Anfragen
000340* Auftrag          :: SSFNEW-14
000350*
000360* Aenderungen (Version/Datum in K-PROG-START aendern)
000370*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000380*---------------------------------------------------------------*
000390* Vers. | Datum    | von | Kommentar                            *
000400*-------|----------|-----|--------------------------------------*
000410*A.00.00|1985-03-19| hb  | Neuerstellung als Sammel-Driver fuer
000420*       |          |     | dyn. SQL-Ketten der Sourceverwaltung
000430*-------|----------|-----|--------------------------------------*
000440*B.00.00|1989-10-02| kl  | Kommandozeilenoptionen -V/-D/-A/-B
000450*       |          |     | ergaenzt (Versions-/Datums-/Auftrags-
000460*       |          |     | /Branch-Selektion)
000470*-------|----------|-----|--------------------------------------*
000480*B.01.00|1994-06-08| rm  | GETSTARTUPTEXT-Fehlerbehandlung
000490*       |          |     | ueberarbeitet (Abbruch statt Endlos-
000500*       |          |     | schleife bei leerem Startuptext)
000510*-------|----------|-----|--------------------------------------*
000520*C.00.00|1998-11-17| kl  | Jahr-2000-Umstellung: TAL-TIME liefert
000530*       |          |     | jetzt 4-stelliges Jahr
000540*-------|----------|-----|--------------------------------------*
000550*D.00.00|2007-04-23| rm  | Dyn.-SQL-Zweigverwaltung (Branch)
000560*       |          |     | ergaenzt (SSFRARCH Cursor)
000570*-------|----------|-----|--------------------------------------*
000580*D.05.00|2015-01-14| kl  | Delay zwischen Kettengliedern ueber
000590*       |          |     | UPSI-Schalter statt festem Wert
000600*-------|----------|-----|--------------------------------------*
000610*D.06.00|2019-08-19| hb  | SSFNEW-14: Neu aufgesetzt als         SSFNEW14
000620*       |          |     | Sammel-Driver fuer Einheiten-         SSFNEW14
000630*       |          |     | Anfragen (vormals dyn.-SQL-Driver     SSFNEW14
000640*       |          |     | SQLDRV0O der Sourceverwaltung)        SSFNEW14
000650*---------------------------------------------------------------*
000660*
000670* Programmbeschreibung
000680* --------------------
000690*
000700* SSFUREQ ist der Hauptlauf der Einheiten-Referenzengine:
000710*   1. laedt per CALL SSFULOAD die drei Stammtabellen (Einheiten,
000720*      Groessenarten, Alias),
000730*   2. liest REQUEST-FILE Satz fuer Satz und dispatcht nach
000740*      RQ-TYPE-CODE an SSFULOOK (FIND-UNIT / FIND-QUANTITIES-FOR-
000750*      UNIT / FIND-CONVERTIBLE-UNITS / CAN-CONVERT) bzw. SSFUCNV
000760*      (CONVERT, erst nach zweifacher Aufloesung ueber SSFULOOK),
000770*   3. schreibt je Anfrage einen Satz nach RESULT-FILE und eine
000780*      Detailzeile in den Sammelreport REPORT-FILE,
000790*   4. druckt zum Schluss die Summenzeile (WS-TOTALS).
000800*
000810* Eine CONVERT-Anfrage auf ein unbekanntes Symbol ist kein Fehler
000820* sondern ein stiller No-Op (RS-STATUS-NOOP) - entspricht dem
000830* Verhalten des Originals bei fehlender Einheit.
000840*
000850*****************************************************************
000860
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SPECIAL-NAMES.
000900     SWITCH-15 IS ANZEIGE-VERSION
000910         ON STATUS IS SHOW-VERSION
000920     CLASS ALPHNUM IS "0123456789"
000930                      "abcdefghijklmnopqrstuvwxyz"
000940                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000950                      " .,;-_!$%&/=*+".
000960
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT REQUEST-FILE ASSIGN TO REQF
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS FILE-STATUS.
001020
001030     SELECT RESULT-FILE ASSIGN TO RESF
001040         ORGANIZATION IS SEQUENTIAL
001050         FILE STATUS IS FILE-STATUS.
001060
001070     SELECT REPORT-FILE ASSIGN TO RPTF
001080         ORGANIZATION IS SEQUENTIAL
001090         FILE STATUS IS FILE-STATUS.
001100
001110 DATA DIVISION.
001120 FILE SECTION.
001130*--------------------------------------------------------------*
001140* Anfragesatz - Feldbild s. SSFREQR (ein Satz je Anfrage)
001150*--------------------------------------------------------------*
001160 FD  REQUEST-FILE
001170     RECORD CONTAINS 96 CHARACTERS
001180     LABEL RECORD STANDARD.
001190     COPY    SSFREQR OF "=SSFLIBTM".
001200
001210*--------------------------------------------------------------*
001220* Ergebnissatz - Rohsatzbild als Puffer, Nutzinhalt wird aus
001230* RS-RESULT-RECORD (Working-Storage, COPY SSFRESR) hineinkopiert
001240* - entspricht 952 Byte je RS-RESULT-RECORD (s. dort).
001250*--------------------------------------------------------------*
001260 FD  RESULT-FILE
001270     RECORD CONTAINS 952 CHARACTERS
001280     LABEL RECORD STANDARD.
001290 01  FD-RESULT-RECORD           PIC X(952).
001300
001310*--------------------------------------------------------------*
001320* Reportzeile - Rohsatzbild als Puffer, die einzelnen Zeilen-
001330* bilder (RP-HEADING-1/2, RP-DETAIL-LINE, RP-TOTALS-LINE) stehen
001340* in Working-Storage (COPY SSFRESR) und werden per WRITE ... FROM
001350* hineinkopiert.
001360*--------------------------------------------------------------*
001370 FD  REPORT-FILE
001380     RECORD CONTAINS 100 CHARACTERS
001390     LABEL RECORD STANDARD.
001400 01  FD-REPORT-LINE             PIC X(100).
001410
001420 WORKING-STORAGE SECTION.
001430*--------------------------------------------------------------*
001440* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001450*--------------------------------------------------------------*
001460 01          COMP-FELDER.
001470     05      C4-I1               PIC S9(04) COMP.
001480     05      C4-I2               PIC S9(04) COMP.
001490     05      C4-LEN              PIC S9(04) COMP.
001500
001510     05      C4-X.
001520      10                         PIC X VALUE LOW-VALUE.
001530      10     C4-X2               PIC X.
001540     05      C4-NUM REDEFINES C4-X
001550                                 PIC S9(04) COMP.
001560     05      FILLER              PIC X(04).
001570
001580*--------------------------------------------------------------*
001590* Felder mit konstantem Inhalt: Praefix K
001600*--------------------------------------------------------------*
001610 01          KONSTANTE-FELDER.
001620     05      K-MODUL             PIC X(08) VALUE "SSFUREQ".
001630     05      K-PROG-START        PIC X(10) VALUE "2019-08-19".
001640     05      FILLER              PIC X(04).
001650
001660*--------------------------------------------------------------*
001670* Conditional-Felder
001680*--------------------------------------------------------------*
001690 01          SCHALTER.
001700     05      FILE-STATUS         PIC X(02).
001710          88 FILE-OK                         VALUE "00".
001720          88 FILE-NOK                       VALUE "01" THRU "99".
001730          88 FILE-EOF                        VALUE "10".
001740     05      REC-STAT REDEFINES  FILE-STATUS.
001750        10   FILE-STATUS1        PIC X.
001760        10   FILE-STATUS2        PIC X.
001770
001780     05      PRG-STATUS          PIC 9.
001790          88 PRG-OK                          VALUE ZERO.
001800          88 PRG-NOK                         VALUE 1 THRU 9.
001810          88 PRG-ABBRUCH                     VALUE 2.
001820     05      FILLER              PIC X(05).
001830
001840*--------------------------------------------------------------*
001850* Summenfelder fuer die Reportzeile RP-TOTALS-LINE
001860*--------------------------------------------------------------*
001870 01          WS-TOTALS.
001880     05      WS-TOTAL-REQUESTS   PIC S9(07) COMP VALUE ZERO.
001890     05      WS-TOTAL-NOT-FOUND  PIC S9(07) COMP VALUE ZERO.
001900     05      WS-TOTAL-NOOP-CONV  PIC S9(07) COMP VALUE ZERO.
001910     05      FILLER              PIC X(06).
001920
001930*--------------------------------------------------------------*
001940* Datum-Uhrzeitfelder (fuer TAL-Routine)
001950*--------------------------------------------------------------*
001960 01          TAL-TIME.
001970     05      TAL-JHJJMMTT.
001980      10     TAL-JHJJ            PIC S9(04) COMP.
001990      10     TAL-MM              PIC S9(04) COMP.
002000      10     TAL-TT              PIC S9(04) COMP.
002010     05      TAL-HHMI.
002020      10     TAL-HH              PIC S9(04) COMP.
002030      10     TAL-MI              PIC S9(04) COMP.
002040     05      TAL-SS              PIC S9(04) COMP.
002050     05      TAL-HS              PIC S9(04) COMP.
002060     05      TAL-MS              PIC S9(04) COMP.
002070
002080 01          TAL-TIME-D.
002090     05      TAL-JHJJMMTT.
002100        10   TAL-JHJJ            PIC  9(04).
002110        10   TAL-MM              PIC  9(02).
002120        10   TAL-TT              PIC  9(02).
002130     05      TAL-HHMI.
002140        10   TAL-HH              PIC  9(02).
002150        10   TAL-MI              PIC  9(02).
002160     05      TAL-SS              PIC  9(02).
002170     05      TAL-HS              PIC  9(02).
002180     05      TAL-MS              PIC  9(02).
002190 01          TAL-TIME-N REDEFINES TAL-TIME-D.                    SSFNEW14
002200     05      TAL-TIME-N16        PIC  9(16).                     SSFNEW14
002210     05      TAL-TIME-REST       PIC  9(02).                     SSFNEW14
002220
002230*--------------------------------------------------------------*
002240* Referenztabellen des Ladelaufs SSFULOAD - Praegung s. dort
002250*--------------------------------------------------------------*
002260     COPY    SSFUNITT OF "=SSFLIBTM".
002270     COPY    SSFQTYT  OF "=SSFLIBTM".
002280     COPY    SSFALIT  OF "=SSFLIBTM".
002290
002300*--------------------------------------------------------------*
002310* Aufrufbilder fuer SSFULOOK / SSFUCNV - Praegung s. dort
002320*--------------------------------------------------------------*
002330     COPY    SSFULKR OF "=SSFLIBTM".
002340     COPY    SSFUCVR OF "=SSFLIBTM".
002350
002360*--------------------------------------------------------------*
002370* Ergebnis-/Reportsatzbilder - Praegung s. SSFRESR
002380*--------------------------------------------------------------*
002390     COPY    SSFRESR OF "=SSFLIBTM".
002400
002410 PROCEDURE DIVISION.
002420*****************************************************************
002430* Steuerungs-Section
002440*****************************************************************
002450 A100-STEUERUNG SECTION.
002460 A100-00.
002470     SET PRG-OK TO TRUE
002480     IF  SHOW-VERSION
002490         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002500         STOP RUN
002510     END-IF
002520
002530     PERFORM B000-VORLAUF
002540     IF PRG-ABBRUCH
002550        STOP RUN
002560     END-IF
002570
002580     PERFORM B100-VERARBEITUNG
002590     PERFORM B190-PRINT-TOTALS
002600     PERFORM B090-ENDE
002610     STOP RUN
002620     .
002630 A100-99.
002640     EXIT.
002650
002660*****************************************************************
002670* B000 - Vorlauf: Dateien oeffnen, Referenztabellen laden
002680* (BATCH FLOW Schritte 1-3, ausgefuehrt durch SSFULOAD)
002690*****************************************************************
002700 B000-VORLAUF SECTION.
002710 B000-00.
002720     OPEN INPUT REQUEST-FILE
002730     IF FILE-NOK
002740        DISPLAY K-MODUL ": REQUEST-FILE OPEN NOK - STATUS ",
002750                FILE-STATUS
002760        SET PRG-ABBRUCH TO TRUE
002770        GO TO B000-99
002780     END-IF
002790
002800     OPEN OUTPUT RESULT-FILE
002810     IF FILE-NOK
002820        DISPLAY K-MODUL ": RESULT-FILE OPEN NOK - STATUS ",
002830                FILE-STATUS
002840        SET PRG-ABBRUCH TO TRUE
002850        GO TO B000-99
002860     END-IF
002870
002880     OPEN OUTPUT REPORT-FILE
002890     IF FILE-NOK
002900        DISPLAY K-MODUL ": REPORT-FILE OPEN NOK - STATUS ",
002910                FILE-STATUS
002920        SET PRG-ABBRUCH TO TRUE
002930        GO TO B000-99
002940     END-IF
002950     WRITE FD-REPORT-LINE FROM RP-HEADING-1
002960     WRITE FD-REPORT-LINE FROM RP-HEADING-2
002970
002980     CALL "SSFULOAD" USING WS-UNIT-TABLE, WS-QTY-TABLE,
002990                             WS-ALIAS-TABLE, PRG-STATUS
003000     .
003010 B000-99.
003020     EXIT.
003030
003040*****************************************************************
003050* B090 - Nachlauf: Dateien schliessen
003060*****************************************************************
003070 B090-ENDE SECTION.
003080 B090-00.
003090     CLOSE REQUEST-FILE
003100     CLOSE RESULT-FILE
003110     CLOSE REPORT-FILE
003120     DISPLAY K-MODUL ": ENDE - ", WS-TOTAL-REQUESTS,
003130             " ANFRAGE(N) VERARBEITET"
003140     .
003150 B090-99.
003160     EXIT.
003170
003180*****************************************************************
003190* B100 - Verarbeitung: REQUEST-FILE lesen und dispatchen
003200* (BATCH FLOW Schritt 4)
003210*****************************************************************
003220 B100-VERARBEITUNG SECTION.
003230 B100-00.
003240     PERFORM B105-READ-REQUEST
003250     PERFORM B108-HANDLE-REQUEST THRU B108-EXIT
003260         UNTIL FILE-EOF
003270     .
003280 B100-99.
003290     EXIT.
003300
003310 B105-READ-REQUEST.
003320     READ REQUEST-FILE
003330         AT END SET FILE-EOF TO TRUE
003340     END-READ
003350     .
003360
003370 B108-HANDLE-REQUEST.
003380     IF FILE-EOF
003390        GO TO B108-EXIT
003400     END-IF
003410
003420     ADD 1 TO WS-TOTAL-REQUESTS
003430     INITIALIZE RS-RESULT-RECORD
003440     MOVE RQ-TYPE-CODE       TO RS-REQUEST-TYPE
003450     MOVE RQ-UNIT-SYMBOL-1   TO RS-UNIT-SYMBOL-1
003460     MOVE RQ-UNIT-SYMBOL-2   TO RS-UNIT-SYMBOL-2
003470
003480     EVALUATE TRUE
003490         WHEN RQ-FIND-UNIT
003500             PERFORM B110-DO-FIND-UNIT THRU B110-99
003510         WHEN RQ-FIND-QUANTITIES
003520             PERFORM B120-DO-FIND-QUANTITIES THRU B120-99
003530         WHEN RQ-FIND-CONVERTIBLE
003540             PERFORM B130-DO-FIND-CONVERTIBLE THRU B130-99
003550         WHEN RQ-CAN-CONVERT
003560             PERFORM B140-DO-CAN-CONVERT THRU B140-99
003570         WHEN RQ-CONVERT
003580             PERFORM B150-DO-CONVERT THRU B150-99
003590     END-EVALUATE
003600
003610     PERFORM B160-WRITE-RESULT THRU B160-99
003620
003630     PERFORM B105-READ-REQUEST
003640     GO TO B108-HANDLE-REQUEST
003650     .
003660 B108-EXIT.
003670     EXIT.
003680
003690*****************************************************************
003700* B110 - Anfragetyp FIND-UNIT (BUSINESS RULE: Aliasvorrang,
003710* unitless-Ersatz, exakter/nachsichtiger Suchlauf - alles in
003720* SSFULOOK S100-FIND-UNIT)
003730*****************************************************************
003740 B110-DO-FIND-UNIT SECTION.
003750 B110-00.
003760     INITIALIZE LK-REC
003770     SET LK-FN-FIND-UNIT TO TRUE
003780     MOVE RQ-UNIT-SYMBOL-1 TO LK-SYMBOL-1
003790     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
003800                             WS-ALIAS-TABLE, LK-REC
003810
003820     IF LK-OK
003830        SET RS-STATUS-FOUND TO TRUE
003840        MOVE LK-UNIT-SYMBOL     TO RS-FOUND-UNIT-SYMBOL
003850        MOVE LK-DISPLAY-SYMBOL  TO RS-FOUND-DISPLAY-SYMBOL
003860     ELSE
003870        SET RS-STATUS-NOTFOUND TO TRUE
003880        ADD 1 TO WS-TOTAL-NOT-FOUND
003890     END-IF
003900     .
003910 B110-99.
003920     EXIT.
003930
003940*****************************************************************
003950* B120 - Anfragetyp FIND-QUANTITIES-FOR-UNIT (BUSINESS RULE:
003960* dimensionslose Fortpflanzung, Tie-Break - beides in SSFULOOK
003970* S200-FIND-QUANTITIES / S250-PICK-QUANTITY, hier nur die volle
003980* Trefferliste LK-QTY-NAME uebernommen)
003990*****************************************************************
004000 B120-DO-FIND-QUANTITIES SECTION.
004010 B120-00.
004020     INITIALIZE LK-REC
004030     SET LK-FN-FIND-QUANTITIES TO TRUE
004040     MOVE RQ-UNIT-SYMBOL-1 TO LK-SYMBOL-1
004050     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004060                             WS-ALIAS-TABLE, LK-REC
004070
004080     IF LK-NOT-FOUND
004090        SET RS-STATUS-NOTFOUND TO TRUE
004100        ADD 1 TO WS-TOTAL-NOT-FOUND
004110        GO TO B120-99
004120     END-IF
004130     SET RS-STATUS-FOUND TO TRUE
004140
004150     SET LK-QX TO 1
004160     SET RS-NX TO 1
004170     MOVE ZERO TO RS-NAME-LIST-COUNT
004180     .
004190 B120-10.
004200     IF LK-QX > LK-QTY-COUNT
004210        GO TO B120-99
004220     END-IF
004230     IF RS-NAME-LIST-COUNT >= 20
004240        GO TO B120-99
004250     END-IF
004260     MOVE LK-QTY-NAME(LK-QX) TO RS-NAME-LIST(RS-NX)
004270     ADD 1 TO RS-NAME-LIST-COUNT
004280     SET RS-NX UP BY 1
004290     SET LK-QX UP BY 1
004300     GO TO B120-10
004310     .
004320 B120-99.
004330     EXIT.
004340
004350*****************************************************************
004360* B130 - Anfragetyp FIND-CONVERTIBLE-UNITS (BUSINESS RULE:
004370* Mengenvereinigung ueber gemeinsame Groessenarten - in SSFULOOK
004380* S300-FIND-CONVERTIBLE, hier nur die Trefferliste LK-CONV-SYMBOL
004390* uebernommen, wie bei B120 auf 20 Eintraege gedeckelt)
004400*****************************************************************
004410 B130-DO-FIND-CONVERTIBLE SECTION.
004420 B130-00.
004430     INITIALIZE LK-REC
004440     SET LK-FN-FIND-CONVERTIBLE TO TRUE
004450     MOVE RQ-UNIT-SYMBOL-1 TO LK-SYMBOL-1
004460     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004470                             WS-ALIAS-TABLE, LK-REC
004480
004490     IF LK-NOT-FOUND
004500        SET RS-STATUS-NOTFOUND TO TRUE
004510        ADD 1 TO WS-TOTAL-NOT-FOUND
004520        GO TO B130-99
004530     END-IF
004540     SET RS-STATUS-FOUND TO TRUE
004550
004560     SET LK-CX TO 1
004570     SET RS-NX TO 1
004580     MOVE ZERO TO RS-NAME-LIST-COUNT
004590     .
004600 B130-10.
004610     IF LK-CX > LK-CONV-COUNT
004620        GO TO B130-99
004630     END-IF
004640     IF RS-NAME-LIST-COUNT >= 20
004650        GO TO B130-99
004660     END-IF
004670     MOVE LK-CONV-SYMBOL(LK-CX) TO RS-NAME-LIST(RS-NX)
004680     ADD 1 TO RS-NAME-LIST-COUNT
004690     SET RS-NX UP BY 1
004700     SET LK-CX UP BY 1
004710     GO TO B130-10
004720     .
004730 B130-99.
004740     EXIT.
004750
004760*****************************************************************
004770* B140 - Anfragetyp CAN-CONVERT (BUSINESS RULE: Mengendurch-
004780* schnitt der Groessenarten beider Einheiten - in SSFULOOK
004790* S400-CAN-CONVERT; liefert immer LK-OK, kein RS-RESULT-STATUS
004800* je Feldbild SSFRESR)
004810*****************************************************************
004820 B140-DO-CAN-CONVERT SECTION.
004830 B140-00.
004840     INITIALIZE LK-REC
004850     SET LK-FN-CAN-CONVERT TO TRUE
004860     MOVE RQ-UNIT-SYMBOL-1 TO LK-SYMBOL-1
004870     MOVE RQ-UNIT-SYMBOL-2 TO LK-SYMBOL-2
004880     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
004890                             WS-ALIAS-TABLE, LK-REC
004900
004910     MOVE LK-CAN-CONVERT-FLAG TO RS-RESULT-BOOLEAN
004920     .
004930 B140-99.
004940     EXIT.
004950
004960*****************************************************************
004970* B150 - Anfragetyp CONVERT (BUSINESS RULE: stiller No-Op, wenn
004980* eine der beiden Einheiten nicht gefunden wird - erst nach
004990* zweifacher Aufloesung ueber SSFULOOK wird SSFUCNV gerufen)
005000*****************************************************************
005010 B150-DO-CONVERT SECTION.
005020 B150-00.
005030     INITIALIZE LK-REC
005040     SET LK-FN-FIND-UNIT TO TRUE
005050     MOVE RQ-UNIT-SYMBOL-1 TO LK-SYMBOL-1
005060     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
005070                             WS-ALIAS-TABLE, LK-REC
005080     IF LK-NOT-FOUND
005090        SET RS-STATUS-NOOP TO TRUE
005100        ADD 1 TO WS-TOTAL-NOOP-CONV
005110        GO TO B150-99
005120     END-IF
005130     MOVE LK-COEFF-A TO CV-FROM-A
005140     MOVE LK-COEFF-B TO CV-FROM-B
005150     MOVE LK-COEFF-C TO CV-FROM-C
005160     MOVE LK-COEFF-D TO CV-FROM-D
005170
005180     INITIALIZE LK-REC
005190     SET LK-FN-FIND-UNIT TO TRUE
005200     MOVE RQ-UNIT-SYMBOL-2 TO LK-SYMBOL-1
005210     CALL "SSFULOOK" USING WS-UNIT-TABLE, WS-QTY-TABLE,
005220                             WS-ALIAS-TABLE, LK-REC
005230     IF LK-NOT-FOUND
005240        SET RS-STATUS-NOOP TO TRUE
005250        ADD 1 TO WS-TOTAL-NOOP-CONV
005260        GO TO B150-99
005270     END-IF
005280     MOVE LK-COEFF-A TO CV-TO-A
005290     MOVE LK-COEFF-B TO CV-TO-B
005300     MOVE LK-COEFF-C TO CV-TO-C
005310     MOVE LK-COEFF-D TO CV-TO-D
005320
005330     MOVE RQ-VALUE TO CV-VALUE
005340     CALL "SSFUCNV" USING CV-REC
005350
005360     IF CV-OK
005370        SET RS-STATUS-CONVERTED TO TRUE
005380        MOVE CV-RESULT TO RS-RESULT-VALUE
005390     ELSE
005400        SET RS-STATUS-NOOP TO TRUE
005410        ADD 1 TO WS-TOTAL-NOOP-CONV
005420     END-IF
005430     .
005440 B150-99.
005450     EXIT.
005460
005470*****************************************************************
005480* B160 - Ergebnissatz und Reportzeile schreiben
005490*****************************************************************
005500 B160-WRITE-RESULT SECTION.
005510 B160-00.
005520     WRITE FD-RESULT-RECORD FROM RS-RESULT-RECORD
005530
005540     MOVE RS-REQUEST-TYPE     TO RP-D-REQUEST-TYPE
005550     MOVE RS-UNIT-SYMBOL-1    TO RP-D-UNIT-SYMBOL-1
005560     MOVE RS-UNIT-SYMBOL-2    TO RP-D-UNIT-SYMBOL-2
005570     MOVE RS-RESULT-VALUE     TO RP-D-RESULT-VALUE
005580     MOVE RS-RESULT-STATUS    TO RP-D-RESULT-STATUS
005590     WRITE FD-REPORT-LINE FROM RP-DETAIL-LINE
005600     .
005610 B160-99.
005620     EXIT.
005630
005640*****************************************************************
005650* B190 - Summenzeile in den Report schreiben
005660*****************************************************************
005670 B190-PRINT-TOTALS SECTION.
005680 B190-00.
005690     MOVE WS-TOTAL-REQUESTS  TO RP-T-TOTAL-REQUESTS
005700     MOVE WS-TOTAL-NOT-FOUND TO RP-T-TOTAL-NOT-FOUND
005710     MOVE WS-TOTAL-NOOP-CONV TO RP-T-TOTAL-NOOP-CONV
005720     WRITE FD-REPORT-LINE FROM RP-TOTALS-LINE
005730     .
005740 B190-99.
005750     EXIT.
