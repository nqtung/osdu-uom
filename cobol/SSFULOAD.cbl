000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?SEARCH  =ASC2EBC
000130?SEARCH  =EBC2ASC
000140?NOLMAP, SYMBOLS, INSPECT
000150?SAVE ALL
000160?SAVEABEND
000170?LINES 66
000180?CHECK 3
000190
000200 IDENTIFICATION DIVISION.
000210
000220 PROGRAM-ID. SSFULOAD.
000230 AUTHOR. K. LOHMANN.
000240 INSTALLATION. SSFNEW ANWENDUNGSENTWICKLUNG.
000250 DATE-WRITTEN. 1988-06-14.
000260 DATE-COMPILED.
000270 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ANWENDUNGSENTWICKLUNG.
000280
000290*****************************************************************
000300* Letzte Aenderung :: 2019-09-03
000310* Letzte Version   :: A.03.01
000320* Kurzbeschreibung :: Ladelauf der UoM-Referenztabellen
000330* Auftrag          :: SSFNEW-14
000340*
000350* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000360*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000370*----------------------------------------------------------------*
000380* Vers. | Datum    | von | Kommentar                             *
000390*-------|----------|-----|---------------------------------------*
000400*A.00.00|1988-06-14| kl  | Neuerstellung
000410*-------|----------|-----|---------------------------------------*
000420*A.01.00|1991-02-04| rm  | UNIT-ALIASES-FILE optional gemacht -
000430*       |          |     | fehlende Datei ist kein Fehler mehr
000440*-------|----------|-----|---------------------------------------*
000450*A.01.01|1994-11-09| kl  | FILE-STATUS Abfrage nach OPEN
000460*       |          |     | UNIT-ALIASES-FILE korrigiert (98 statt
000470*       |          |     | 35 wurde faelschlich als "vorhanden"
000480*       |          |     | gewertet)
000490*-------|----------|-----|---------------------------------------*
000500*A.02.00|1999-01-05| kl  | Jahr-2000-Umstellung: TAL-TIME liefert
000510*       |          |     | jetzt 4-stelliges Jahr, K-PROG-START
000520*       |          |     | Format auf JJJJ-MM-TT umgestellt
000530*-------|----------|-----|---------------------------------------*
000540*A.02.01|2005-09-30| rm  | MAX-QUANTITIES von 40 auf 100 angehoben
000550*-------|----------|-----|---------------------------------------*
000560*A.03.00|2019-08-19| kl  | SSFNEW-14: Neu aufgesetzt fuer die     SSFNEW14
000570*       |          |     | UoM-Referenzengine (vormals Ladelauf   SSFNEW14
000580*       |          |     | fuer Anwender-/File-Infos SSFEIN0M)    SSFNEW14
000581*-------|----------|-----|---------------------------------------*
000582*A.03.01|2019-09-03| rm  | SSFNEW-30: Alias-Symbol wird jetzt am  SSFNEW30
000583*       |          |     | "=" gesucht statt fest auf Spalte 21   SSFNEW30
000584*       |          |     | angenommen (kurze Aliasnamen gingen    SSFNEW30
000585*       |          |     | sonst verloren)                        SSFNEW30
000590*----------------------------------------------------------------*
000600*
000610* Programmbeschreibung
000620* --------------------
000630*
000640* SSFULOAD wird von SSFUREQ (und testweise von SSFTEST) mittels
000650* CALL aufgerufen.  Es liest die drei Stammdateien
000660*    UNITS-MASTER-FILE, QUANTITIES-MASTER-FILE, UNIT-ALIASES-FILE
000670* einmalig sequentiell und baut daraus die drei Tabellen
000680*    WS-UNIT-TABLE, WS-QTY-TABLE, WS-ALIAS-TABLE
000690* im Working-Storage des Aufrufers auf (Uebergabe per LINKAGE).
000700*
000710* Ein doppelt vorkommender Groessenartname in QUANTITIES-MASTER-
000720* FILE ist ein Konfigurationsfehler und fuehrt zum Programm-
000730* abbruch (B900-ABEND-DUP-QTY) - anders als bei SSFUCVT, das
000740* Dubletten stillschweigend uebergeht (siehe dort).
000750*
000760******************************************************************
000770
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     SWITCH-15 IS ANZEIGE-VERSION
000820         ON STATUS IS SHOW-VERSION
000830     CLASS ALPHNUM IS "0123456789"
000840                      "abcdefghijklmnopqrstuvwxyz"
000850                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000860                      " .,;-_!$%&/=*+".
000870
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT UNITS-MASTER-FILE ASSIGN TO UNITMSTF
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS FILE-STATUS.
000930
000940     SELECT QUANTITIES-MASTER-FILE ASSIGN TO QTYMSTF
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS IS FILE-STATUS.
000970
000980     SELECT UNIT-ALIASES-FILE ASSIGN TO ALIASF
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS FILE-STATUS.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040*--------------------------------------------------------------*
001050* Klartext-Satzbild der Stammdatei - Koeffizienten hier mit
001060* getrenntem Vorzeichen (19 Byte je Feld), s. FD-UNIT-RECORD unten.
001070*--------------------------------------------------------------*
001080 FD  UNITS-MASTER-FILE
001090     RECORD CONTAINS 156 CHARACTERS
001100     LABEL RECORD STANDARD.
001110 01  FD-UNIT-RECORD.
001120     05  FD-U-NAME               PIC X(40).
001130     05  FD-U-SYMBOL             PIC X(20).
001140     05  FD-U-DISPLAY-SYMBOL     PIC X(20).
001150     05  FD-U-COEFF-A            PIC S9(09)V9(09)
001160                                 SIGN LEADING SEPARATE.
001170     05  FD-U-COEFF-B            PIC S9(09)V9(09)
001180                                 SIGN LEADING SEPARATE.
001190     05  FD-U-COEFF-C            PIC S9(09)V9(09)
001200                                 SIGN LEADING SEPARATE.
001210     05  FD-U-COEFF-D            PIC S9(09)V9(09)
001220                                 SIGN LEADING SEPARATE.
001230
001240 FD  QUANTITIES-MASTER-FILE
001250     RECORD CONTAINS 1120 CHARACTERS
001260     LABEL RECORD STANDARD.
001270 01  FD-QUANTITY-RECORD.
001280     05  FD-Q-NAME               PIC X(40).
001290     05  FD-Q-DESCRIPTION        PIC X(80).
001300     05  FD-Q-MEMBER-SYMBOL OCCURS 50 TIMES
001310                            INDEXED BY FQ-X
001320                                 PIC X(20).
001330
001340 FD  UNIT-ALIASES-FILE
001350     RECORD CONTAINS 41 CHARACTERS
001360     LABEL RECORD STANDARD.
001370 01  FD-ALIAS-LINE               PIC X(41).
001380
001390 WORKING-STORAGE SECTION.
001400*--------------------------------------------------------------*
001410* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001420*--------------------------------------------------------------*
001430 01          COMP-FELDER.
001440     05      C4-I1               PIC S9(04) COMP.
001450     05      C4-I2               PIC S9(04) COMP.
001460     05      C4-LEN              PIC S9(04) COMP.
001465     05      C4-EQPOS            PIC S9(04) COMP.                 SSFNEW30
001470     05      FILLER              PIC X(04).                       SSFNEW14
001480
001490*--------------------------------------------------------------*
001500* Display-Felder: Praefix D
001510*--------------------------------------------------------------*
001520 01          DISPLAY-FELDER.
001530     05      D-NUM4              PIC -9(04).
001540     05      FILLER              PIC X(04).                       SSFNEW14
001550
001560*--------------------------------------------------------------*
001570* Felder mit konstantem Inhalt: Praefix K
001580*--------------------------------------------------------------*
001590 01          KONSTANTE-FELDER.
001600     05      K-MODUL             PIC X(08) VALUE "SSFULOAD".
001610     05      K-PROG-START         PIC X(10) VALUE "2019-08-19".
001620     05      FILLER              PIC X(04).                       SSFNEW14
001630
001640*--------------------------------------------------------------*
001650* Conditional-Felder
001660*--------------------------------------------------------------*
001670 01          SCHALTER.
001680     05      FILE-STATUS         PIC X(02).
001690          88 FILE-OK                         VALUE "00".
001700          88 FILE-NOK                        VALUE "01" THRU "99".
001710          88 FILE-EOF                        VALUE "10".
001720          88 FILE-NOT-FOUND                  VALUE "35".
001730     05      REC-STAT REDEFINES  FILE-STATUS.                     SSFNEW14
001740        10   FILE-STATUS1        PIC X.                           SSFNEW14
001750        10   FILE-STATUS2        PIC X.                           SSFNEW14
001760
001770     05      ALIASES-PRESENT-FLAG PIC X     VALUE "J".
001780          88 ALIASES-PRESENT                 VALUE "J".
001790          88 ALIASES-ABSENT                  VALUE "N".
001800     05      FILLER              PIC X(05).                       SSFNEW14
001810
001820*--------------------------------------------------------------*
001830* Arbeitsfelder: Praefix W
001840*--------------------------------------------------------------*
001850 01          WORK-FELDER.
001860     05      WS-ALIAS-LINE       PIC X(41).                       SSFNEW14
001861     05      WS-ALIAS-CHARS  REDEFINES WS-ALIAS-LINE              SSFNEW30
001862                             OCCURS 41 TIMES                      SSFNEW30
001863                             INDEXED BY WS-ALIAS-X                SSFNEW30
001864                                 PIC X.                           SSFNEW30
001880     05      WS-ALIAS-KEY        PIC X(20).                       SSFNEW30
001890     05      WS-ALIAS-VAL        PIC X(20).                       SSFNEW30
001910     05      W-EQ-CHAR           PIC X       VALUE "=".
001920     05      FILLER              PIC X(04).                       SSFNEW14
001930
001940*--------------------------------------------------------------*
001950* Zeitstempel fuer Fehlermeldungen (TAL-Systemroutine "TIME"),    SSFNEW14
001960* Feldbild wie in den uebrigen SSFNEW-Ladelaeufen.                SSFNEW14
001970*--------------------------------------------------------------*
001980 01          TAL-TIME.                                            SSFNEW14
001990     05      TAL-JHJJMMTT.                                        SSFNEW14
002000      10     TAL-JHJJ            PIC S9(04) COMP.                 SSFNEW14
002010      10     TAL-MM              PIC S9(04) COMP.                 SSFNEW14
002020      10     TAL-TT              PIC S9(04) COMP.                 SSFNEW14
002030     05      TAL-HHMI.                                            SSFNEW14
002040      10     TAL-HH              PIC S9(04) COMP.                 SSFNEW14
002050      10     TAL-MI              PIC S9(04) COMP.                 SSFNEW14
002060     05      TAL-SS              PIC S9(04) COMP.                 SSFNEW14
002070     05      TAL-HS              PIC S9(04) COMP.                 SSFNEW14
002080     05      TAL-MS              PIC S9(04) COMP.                 SSFNEW14
002090
002100 01          TAL-TIME-D.                                          SSFNEW14
002110     05      TAL-JHJJMMTT.                                        SSFNEW14
002120        10   TAL-JHJJ            PIC  9(04).                      SSFNEW14
002130        10   TAL-MM              PIC  9(02).                      SSFNEW14
002140        10   TAL-TT              PIC  9(02).                      SSFNEW14
002150     05      TAL-HHMI.                                            SSFNEW14
002160        10   TAL-HH              PIC  9(02).                      SSFNEW14
002170        10   TAL-MI              PIC  9(02).                      SSFNEW14
002180     05      TAL-SS              PIC  9(02).                      SSFNEW14
002190     05      TAL-HS              PIC  9(02).                      SSFNEW14
002200     05      TAL-MS              PIC  9(02).                      SSFNEW14
002210 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     SSFNEW14
002220     05      TAL-TIME-N16        PIC  9(16).                      SSFNEW14
002230     05      TAL-TIME-REST       PIC  9(02).                      SSFNEW14
002240
002250 LINKAGE SECTION.
002260*--------------------------------------------------------------*
002270* Tabellen des Aufrufers - Praegung s. SSFUNITT/SSFQTYT/SSFALIT
002280*--------------------------------------------------------------*
002290     COPY    SSFUNITT OF "=SSFLIBTM".
002300     COPY    SSFQTYT  OF "=SSFLIBTM".
002310     COPY    SSFALIT  OF "=SSFLIBTM".
002320
002330*--------------------------------------------------------------*
002340* Rueckmeldung an den Aufrufer: 0 = OK, 2 = Abbruch
002350*--------------------------------------------------------------*
002360 01          PRG-STATUS          PIC 9.
002370          88 PRG-OK                          VALUE ZERO.
002380          88 PRG-ABBRUCH                     VALUE 2.
002390
002400 PROCEDURE DIVISION USING WS-UNIT-TABLE, WS-QTY-TABLE,
002410                           WS-ALIAS-TABLE, PRG-STATUS.
002420******************************************************************
002430* Steuerungs-Section
002440******************************************************************
002450 A100-STEUERUNG SECTION.
002460 A100-00.
002470     SET PRG-OK TO TRUE
002480     IF  SHOW-VERSION
002490         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002500         STOP RUN
002510     END-IF
002520
002530     PERFORM B100-LOAD-UNITS
002540     IF PRG-ABBRUCH
002550        EXIT PROGRAM
002560     END-IF
002570     PERFORM B200-LOAD-QUANTITIES
002580     IF PRG-ABBRUCH
002590        EXIT PROGRAM
002600     END-IF
002610     PERFORM B300-LOAD-ALIASES
002620
002630     EXIT PROGRAM
002640     .
002650 A100-99.
002660     EXIT.
002670
002680******************************************************************
002690* B100 - Einheiten-Stammdatei laden (BATCH FLOW Schritt 1)
002700******************************************************************
002710 B100-LOAD-UNITS SECTION.
002720 B100-00.
002730     MOVE ZERO TO WS-UNIT-COUNT
002740     OPEN INPUT UNITS-MASTER-FILE
002750     IF FILE-NOK
002760        DISPLAY K-MODUL ": UNITS-MASTER-FILE OPEN NOK - STATUS ",
002770                FILE-STATUS
002780        SET PRG-ABBRUCH TO TRUE
002790        GO TO B100-99
002800     END-IF
002810
002820     PERFORM B110-READ-UNIT
002830     PERFORM B120-STORE-UNIT THRU B120-EXIT
002840         UNTIL FILE-EOF
002850
002860     CLOSE UNITS-MASTER-FILE
002870     .
002880 B100-99.
002890     EXIT.
002900
002910 B110-READ-UNIT.
002920*    letzter gelesener Satz gewinnt bei Namensgleichheit -
002930*    entspricht Map.put-Semantik des Originals
002940     READ UNITS-MASTER-FILE
002950         AT END SET FILE-EOF TO TRUE
002960     END-READ
002970     .
002980
002990 B120-STORE-UNIT.
003000     IF FILE-EOF
003010        GO TO B120-EXIT
003020     END-IF
003030
003040     PERFORM C120-FIND-OR-ADD-UNIT
003050
003060     MOVE FD-U-NAME           TO WU-UNIT-NAME(C4-I1)
003070     MOVE FD-U-SYMBOL         TO WU-UNIT-SYMBOL(C4-I1)
003080     MOVE FD-U-DISPLAY-SYMBOL TO WU-DISPLAY-SYMBOL(C4-I1)
003090     MOVE FD-U-COEFF-A        TO WU-COEFF-A(C4-I1)
003100     MOVE FD-U-COEFF-B        TO WU-COEFF-B(C4-I1)
003110     MOVE FD-U-COEFF-C        TO WU-COEFF-C(C4-I1)
003120     MOVE FD-U-COEFF-D        TO WU-COEFF-D(C4-I1)
003130
003140     PERFORM B110-READ-UNIT
003150     GO TO B120-STORE-UNIT
003160     .
003170 B120-EXIT.
003180     EXIT.
003190
003200******************************************************************
003210* C120 - vorhandenen Tabelleneintrag zum Namen suchen (fuer die
003220* "letzter gewinnt"-Regel), sonst neuen Eintrag anhaengen
003230******************************************************************
003240 C120-FIND-OR-ADD-UNIT SECTION.
003250 C120-00.
003260     SET C4-I1 TO 1
003270     SET C4-I2 TO ZERO
003280     .
003290 C120-10.
003300     IF C4-I1 > WS-UNIT-COUNT
003310        GO TO C120-30
003320     END-IF
003330     IF WU-UNIT-NAME(C4-I1) = FD-U-NAME
003340        GO TO C120-99
003350     END-IF
003360     SET C4-I1 UP BY 1
003370     GO TO C120-10
003380     .
003390 C120-30.
003400     ADD 1 TO WS-UNIT-COUNT
003410     SET C4-I1 TO WS-UNIT-COUNT
003420     .
003430 C120-99.
003440     EXIT.
003450
003460******************************************************************
003470* B200 - Groessenarten-Stammdatei laden (BATCH FLOW Schritt 2)
003480* Jedes Mitgliedssymbol wird gegen die bereits geladene
003490* Einheitentabelle aufgeloest; Eintrag 1 ist die Basiseinheit.
003500* Ein doppelter Groessenartname ist fataler Konfigurationsfehler.
003510******************************************************************
003520 B200-LOAD-QUANTITIES SECTION.
003530 B200-00.
003540     MOVE ZERO TO WS-QTY-COUNT
003550     OPEN INPUT QUANTITIES-MASTER-FILE
003560     IF FILE-NOK
003570        DISPLAY K-MODUL ": QUANTITIES-MASTER-FILE OPEN NOK - ",
003580                "STATUS ", FILE-STATUS
003590        SET PRG-ABBRUCH TO TRUE
003600        GO TO B200-99
003610     END-IF
003620
003630     PERFORM B210-READ-QTY
003640     PERFORM B220-STORE-QTY THRU B220-EXIT
003650         UNTIL FILE-EOF
003660
003670     CLOSE QUANTITIES-MASTER-FILE
003680     .
003690 B200-99.
003700     EXIT.
003710
003720 B210-READ-QTY.
003730     READ QUANTITIES-MASTER-FILE
003740         AT END SET FILE-EOF TO TRUE
003750     END-READ
003760     .
003770
003780 B220-STORE-QTY.
003790     IF FILE-EOF
003800        GO TO B220-EXIT
003810     END-IF
003820
003830*    Dubletten-Pruefung: Name darf noch nicht vorhanden sein
003840     SET C4-I1 TO 1
003850     .
003860 B220-10.
003870     IF C4-I1 > WS-QTY-COUNT
003880        GO TO B220-30
003890     END-IF
003900     IF WQ-QUANTITY-NAME(C4-I1) = FD-Q-NAME
003910        PERFORM B900-ABEND-DUP-QTY
003920     END-IF
003930     SET C4-I1 UP BY 1
003940     GO TO B220-10
003950     .
003960 B220-30.
003970     ADD 1 TO WS-QTY-COUNT
003980     SET C4-I1 TO WS-QTY-COUNT
003990     MOVE FD-Q-NAME        TO WQ-QUANTITY-NAME(C4-I1)
004000     MOVE FD-Q-DESCRIPTION TO WQ-DESCRIPTION(C4-I1)
004010     MOVE ZERO             TO WQ-MEMBER-CNT(C4-I1)
004020
004030     SET C4-I2 TO 1
004040     .
004050 B220-40.
004060     IF C4-I2 > 50
004070        GO TO B220-EXIT
004080     END-IF
004090     IF FD-Q-MEMBER-SYMBOL(C4-I2) = SPACES
004100        GO TO B220-EXIT
004110     END-IF
004120     ADD 1 TO WQ-MEMBER-CNT(C4-I1)
004130     SET C4-LEN TO WQ-MEMBER-CNT(C4-I1)
004140     MOVE FD-Q-MEMBER-SYMBOL(C4-I2)
004150                  TO WQ-MEMBER-SYMBOL(C4-I1 C4-LEN)
004160     SET C4-I2 UP BY 1
004170     GO TO B220-40
004180     .
004190 B220-EXIT.
004200     PERFORM B210-READ-QTY
004210     .
004220
004230******************************************************************
004240* B900 - Konfigurationsfehler: Groessenartname doppelt vorhanden.
004250* Entspricht der IllegalArgumentException des Originals - der
004260* Ladelauf muss abbrechen, kein stiller Weiterlauf wie SSFUCVT.
004270******************************************************************
004280 B900-ABEND-DUP-QTY SECTION.
004290 B900-00.
004300     ENTER TAL "TIME" USING TAL-TIME
004310     MOVE CORR TAL-TIME TO TAL-TIME-D
004320     DISPLAY K-MODUL ": *** ABBRUCH *** GROESSENART BEREITS ",
004330             "VORHANDEN: ", FD-Q-NAME, " UM ", TAL-TIME-D
004340     SET PRG-ABBRUCH TO TRUE
004350     CLOSE QUANTITIES-MASTER-FILE
004360     EXIT PROGRAM
004370     .
004380 B900-99.
004390     EXIT.
004400
004410******************************************************************
004420* B300 - Alias-Datei laden (BATCH FLOW Schritt 3). Fehlt die
004430* Datei oder ist sie nicht lesbar, bleibt die Tabelle leer -
004440* das ist ausdruecklich kein Fehler.
004450******************************************************************
004460 B300-LOAD-ALIASES SECTION.
004470 B300-00.
004480     MOVE ZERO TO WS-ALIAS-COUNT
004490     OPEN INPUT UNIT-ALIASES-FILE
004500     IF FILE-NOT-FOUND OR FILE-NOK
004510        SET ALIASES-ABSENT TO TRUE
004520        GO TO B300-99
004530     END-IF
004540     SET ALIASES-PRESENT TO TRUE
004550
004560     PERFORM B310-READ-ALIAS
004570     PERFORM B320-STORE-ALIAS THRU B320-EXIT
004580         UNTIL FILE-EOF
004590
004600     CLOSE UNIT-ALIASES-FILE
004610     .
004620 B300-99.
004630     EXIT.
004640
004650 B310-READ-ALIAS.
004660     READ UNIT-ALIASES-FILE
004670         AT END SET FILE-EOF TO TRUE
004680     END-READ
004690     .
004700
004710 B320-STORE-ALIAS.
004720     IF FILE-EOF
004730        GO TO B320-EXIT
004740     END-IF
004750
004760     PERFORM C320-SPLIT-ALIAS-LINE
004770
004780     SET C4-I1 TO WS-ALIAS-COUNT
004790     PERFORM B310-READ-ALIAS
004800     GO TO B320-STORE-ALIAS
004810     .
004820 B320-EXIT.
004830     EXIT.
004840
004850******************************************************************
004855* SSFNEW-30 (2019-09-03, rm): die Datei UNIT-ALIASES-FILE traegt  SSFNEW30
004856* unformatierten Text "alias=officialSymbol" je Zeile - der "="   SSFNEW30
004857* steht KEINESFALLS immer auf Spalte 21.  Fruehere Fassung nahm   SSFNEW30
004858* Spalte 21 fest an (WS-ALIAS-FIELDS-Feldbild); dadurch wurden    SSFNEW30
004859* alle kuerzeren Alias-Zeilen (Regelfall) als fehlerhaft          SSFNEW30
004860* verworfen und die Tabelle blieb praktisch leer.  C320 sucht     SSFNEW30
004870* das "=" jetzt zeichenweise (WS-ALIAS-CHARS) und spaltet die     SSFNEW30
004880* Zeile per Teilbereichsbezug an der gefundenen Position.  Der    SSFNEW30
004890* Aliasname wird anschliessend klein geschrieben, wie es die      SSFNEW30
004891* Zuordnungslogik in SSFULOOK S100-FIND-UNIT spaeter erwartet.    SSFNEW30
004900******************************************************************
004910 C320-SPLIT-ALIAS-LINE SECTION.
004920 C320-00.
004921     MOVE FD-ALIAS-LINE TO WS-ALIAS-LINE
004922     IF WS-ALIAS-LINE = SPACES
004923        GO TO C320-99
004924     END-IF
004925
004926     MOVE ZERO TO C4-EQPOS
004927     SET WS-ALIAS-X TO 1
004928     .
004929 C320-10.
004930     IF WS-ALIAS-X > 41
004931        GO TO C320-20
004932     END-IF
004933     IF WS-ALIAS-CHARS(WS-ALIAS-X) = W-EQ-CHAR
004934        SET C4-EQPOS TO WS-ALIAS-X
004935        GO TO C320-20
004936     END-IF
004937     SET WS-ALIAS-X UP BY 1
004938     GO TO C320-10
004939     .
004940 C320-20.
004941     IF C4-EQPOS < 2
004950        GO TO C320-99
004960     END-IF
004970
004975     MOVE SPACES TO WS-ALIAS-KEY
004976     MOVE SPACES TO WS-ALIAS-VAL
004977     COMPUTE C4-LEN = C4-EQPOS - 1
004978     IF C4-LEN > 20
004979        MOVE 20 TO C4-LEN
004980     END-IF
004981     MOVE WS-ALIAS-LINE(1:C4-LEN) TO WS-ALIAS-KEY
004982
004983     COMPUTE C4-I2 = 41 - C4-EQPOS
004984     IF C4-I2 > 20
004985        MOVE 20 TO C4-I2
004986     END-IF
004987     IF C4-I2 > 0
004988        MOVE WS-ALIAS-LINE(C4-EQPOS + 1 : C4-I2) TO WS-ALIAS-VAL
004989     END-IF
004990
004991     IF WS-ALIAS-KEY = SPACES
004992        GO TO C320-99
004993     END-IF
004994
004998     ADD 1 TO WS-ALIAS-COUNT
004999     SET C4-I1 TO WS-ALIAS-COUNT
005000
005010     MOVE WS-ALIAS-KEY  TO WA-ALIAS-SYMBOL(C4-I1)
005020     INSPECT WA-ALIAS-SYMBOL(C4-I1)
005030             CONVERTING
005040             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005050          TO "abcdefghijklmnopqrstuvwxyz"
005060     MOVE WS-ALIAS-VAL  TO WA-OFFICIAL-SYMBOL(C4-I1)
005070     .
005080 C320-99.
005090     EXIT.
