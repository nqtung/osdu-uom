000100********************************************************* SSFQTYT
000200* SSFQTYT  -  Groessenarten-Tabelle (WS-QTY-TABLE)          SSFQTYT
000300* Im Speicher gehaltene Tabelle aller geladenen             SSFQTYT
000400* Groessenarten mit ihrer geordneten Mitgliederliste.       SSFQTYT
000500* WQ-MEMBER-CNT haelt fest, wieviele Eintraege von          SSFQTYT
000600* WQ-MEMBER-SYMBOL(quantity, 1..n) tatsaechlich belegt      SSFQTYT
000700* sind - Position 1 ist stets die Basiseinheit.  Doppelter  SSFQTYT
000800* Groessenartname beim Laden ist fataler Fehler, s.         SSFQTYT
000900* SSFULOAD B900-ABEND-DUP-QTY.                              SSFQTYT
001000*                                                           SSFQTYT
001100* Aenderungen:                                              SSFQTYT
001200*  2019-02-14  KL   SSFNEW-14  Neuerstellung fuer UoM-      SSFQTYT
001300*                              Referenztabellen             SSFQTYT
001400********************************************************* SSFQTYT
001500 01  MAX-QUANTITIES              PIC S9(04) COMP VALUE 100. SSFQTYT
001600 01  WS-QTY-TABLE.                                          SSFQTYT
001700     05  WS-QTY-COUNT            PIC S9(04) COMP.           SSFQTYT
001800     05  WS-QTY-ENTRY OCCURS 100 TIMES                       SSFQTYT
001900                      INDEXED BY WQ-X.                       SSFQTYT
002000         10  WQ-QUANTITY-NAME        PIC X(40).             SSFQTYT
002100         10  WQ-DESCRIPTION          PIC X(80).             SSFQTYT
002200         10  WQ-MEMBER-CNT           PIC S9(04) COMP.       SSFQTYT
002300         10  WQ-MEMBER-SYMBOL OCCURS 50 TIMES                SSFQTYT
002400                          INDEXED BY WQ-MX                   SSFQTYT
002500                                  PIC X(20).                 SSFQTYT
002600         10  FILLER              PIC X(20).                  SSFQTYT
