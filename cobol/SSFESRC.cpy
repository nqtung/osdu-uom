000100*****************************************************************SSFESRC
000200* SSFESRC  -  ENERGISTICS-SOURCE-UNIT-RECORD                     SSFESRC
000300* Eingabesatz der Einheiten-Quelldatei ENERGISTICS-UNIT-         SSFESRC
000400* SOURCE-FILE, so wie SSFUCVT sie aus dem Energistics-           SSFESRC
000500* Originaldictionary liest, bevor daraus die vereinfachten       SSFESRC
000600* Stammsaetze UNIT-RECORD gebaut werden (s. SSFUCVT B200-        SSFESRC
000650* BUILD-UNITS / FD-UNIT-RECORD).                                 SSFESRC
000700* Die vier Koeffizienten stehen hier noch als Klartext -         SSFESRC
000800* Zahl, Leerfeld (= Vorbelegung) oder Sonderwert "PI",           SSFESRC
000900* "2*PI", "4*PI" - und werden erst von SSFUCVT C210-             SSFESRC
001000* RESOLVE-COEFF in COMP-3 aufgeloest.                            SSFESRC
001100*                                                                SSFESRC
001200* Fuer die zugehoerige Groessenarten-Quelldatei s. SSFESQR.      SSFESRC
001300*                                                                SSFESRC
001400* Aenderungen:                                                   SSFESRC
001500*  2017-11-30  LOR  SSFNEW-09  Neuerstellung (Ziproutinen-       SSFESRC
001600*                              Vorlage uebernommen)              SSFESRC
001700*  2019-08-19  KL   SSFNEW-27  Auf Energistics-Einheiten-        SSFESRC
001800*                              Quellsatz fuer UoM-Konverter      SSFESRC
001900*                              umgebaut                          SSFESRC
002000*  2019-08-21  KL   SSFNEW-27  Groessenarten-Satz nach           SSFESRC
002100*                              SSFESQR ausgelagert - eigene      SSFESRC
002200*                              Quelldatei, kein gemeinsamer      SSFESRC
002300*                              Satzaufbau mehr noetig            SSFESRC
002400*****************************************************************SSFESRC
002500 01  ES-SOURCE-UNIT-RECORD.                                      SSFESRC
002600     05  ES-U-NAME               PIC X(40).                      SSFESRC
002700     05  ES-U-SYMBOL             PIC X(20).                      SSFESRC
002800     05  ES-U-A-TEXT             PIC X(12).                      SSFESRC
002900     05  ES-U-B-TEXT             PIC X(12).                      SSFESRC
003000     05  ES-U-C-TEXT             PIC X(12).                      SSFESRC
003100     05  ES-U-D-TEXT             PIC X(12).                      SSFESRC
003200     05  FILLER                  PIC X(08).                      SSFESRC
