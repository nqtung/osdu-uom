000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?SEARCH  =ASC2EBC
000130?SEARCH  =EBC2ASC
000140?NOLMAP, SYMBOLS, INSPECT
000150?SAVE ALL
000160?SAVEABEND
000170?LINES 66
000180?CHECK 3
000190
000200 IDENTIFICATION DIVISION.
000210
000220 PROGRAM-ID. SSFUCVT.
000230 AUTHOR. R. LORENZ.
000240 INSTALLATION. SSFNEW ANWENDUNGSENTWICKLUNG.
000250 DATE-WRITTEN. 1987-03-02.
000260 DATE-COMPILED.
000270 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ANWENDUNGSENTWICKLUNG.
000280
000290****************************************************************
000300* Letzte Aenderung :: 2019-09-03                                 SSFNEW32
000310* Letzte Version   :: C.02.01                                    SSFNEW32
000320* Kurzbeschreibung :: Ladelauf der Einheiten-/Groessenarten-     SSFNEW27
000330*                     Referenzdateien aus dem Energistics-       SSFNEW27
000340*                     Originaldictionary                         SSFNEW27
000350* Auftrag          :: SSFNEW-27                                  SSFNEW27
000360*
000370* Aenderungen (Version/Datum in Variable K-PROG-START aendern)
000380*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000390*---------------------------------------------------------------*
000400* Vers. | Datum    | von | Kommentar                            *
000410*-------|----------|-----|--------------------------------------*
000420*A.00.00|1987-03-02| lor | Neuerstellung als Driver fuer die
000430*       |          |     | SSF-Ziproutinen (Archivierung)
000440*-------|----------|-----|--------------------------------------*
000450*A.01.00|1991-07-19| kl  | SSFRARCH-Verarbeitung um Rollback bei
000460*       |          |     | Fehler in S130-UPDATE-SSFRMETA
000470*-------|----------|-----|--------------------------------------*
000480*A.02.00|1996-02-08| rm  | Dateibuchstaben-Umlauf bei mehr als 26
000490*       |          |     | Archivteilen korrigiert (H100)
000500*-------|----------|-----|--------------------------------------*
000510*B.00.00|1999-01-12| kl  | Jahr-2000-Umstellung: TAL-TIME liefert
000520*       |          |     | jetzt 4-stelliges Jahr, K-PROG-START
000530*       |          |     | Format auf JJJJ-MM-TT umgestellt
000540*-------|----------|-----|--------------------------------------*
000550*B.01.00|2011-04-05| lor | SSFRMETA um Feld ARCH-QUELLE erweitert
000560*-------|----------|-----|--------------------------------------*
000570*C.00.00|2017-11-30| lor | SSFNEW-09: Ziproutinen-Vorlage
000580*       |          |     | ueberarbeitet, dyn.-SQL-Zugriffe auf
000590*       |          |     | =SSPROT/=SSFRARCH/=SSFRMETA
000600*-------|----------|-----|--------------------------------------*
000610*C.01.00|2019-08-19| kl  | SSFNEW-27: Ziproutinen-Rumpf entfernt,SSFNEW27
000620*       |          |     | neu aufgesetzt als Ladelauf der UoM-  SSFNEW27
000630*       |          |     | Referenzdateien aus dem Energistics-  SSFNEW27
000640*       |          |     | Originaldictionary (vormals ZIPDRV)   SSFNEW27
000650*-------|----------|-----|--------------------------------------*
000660*C.02.00|2019-08-21| kl  | SSFNEW-27: Energistics-Groessenarten- SSFNEW27
000670*       |          |     | Quellsatz nach eigener Datei SSFESQR  SSFNEW27
000680*       |          |     | ausgelagert (vormals gemeinsam mit denSSFNEW27
000690*       |          |     | Einheiten-Quellsaetzen in SSFESRC)    SSFNEW27
000695*-------|----------|-----|--------------------------------------*
000696*C.02.01|2019-09-03| rm  | SSFNEW-32: Dublettenpruefung in C230  SSFNEW32
000697*       |          |     | vergleicht jetzt auf Symbol statt auf SSFNEW32
000698*       |          |     | Namen (Vorgabe SPEC Schluessel=Symbol)SSFNEW32
000700*---------------------------------------------------------------*
000710*
000720* Programmbeschreibung
000730* --------------------
000740*
000750* SSFUCVT ist ein einmalig anzustossender Ladelauf, der die zwei
000760* Energistics-Quelldateien
000770*    ENERGISTICS-UNIT-SOURCE-FILE, ENERGISTICS-QTY-SOURCE-FILE
000780* sequentiell liest und daraus die zwei Referenz-Stammdateien
000790*    REBUILT-UNITS-FILE, REBUILT-QUANTITIES-FILE
000800* im Satzbild von UNITS-MASTER-FILE / QUANTITIES-MASTER-FILE neu
000810* aufbaut (s. FD-UNIT-RECORD / FD-QUANTITY-RECORD). SSFULOAD liest
000820* diese neu aufgebauten Dateien wie gewohnt ein.
000830*
000840* Die vier Koeffizienten stehen im Energistics-Quellsatz noch als
000850* Klartext (Zahl, Leerfeld oder Sonderwert PI / 2*PI / 4*PI) und
000860* werden von C210-RESOLVE-COEFF in COMP-3 umgerechnet - ein nicht
000870* auswertbarer Text wird mit -1 belegt, ein leeres Feld mit dem
000880* jeweiligen Vorbelegungswert (A/D = 1, B/C = 0, s. C210-00).
000890*
000900* Doppelt vorkommende Einheiten- bzw. Groessenartnamen sind hier
000910* - anders als bei SSFULOAD B900-ABEND-DUP-QTY - kein Fehler: der
000920* zuerst gelesene Satz gewinnt, jeder weitere gleichnamige Satz
000930* wird stillschweigend uebergangen (B200-80 / B300-80).
000940*
000950*****************************************************************
000960
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SPECIAL-NAMES.
001000    SWITCH-15 IS ANZEIGE-VERSION
001010        ON STATUS IS SHOW-VERSION
001020    CLASS ALPHNUM IS "0123456789"
001030                     "abcdefghijklmnopqrstuvwxyz"
001040                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001050                     " .,;-_!$%&/=*+".
001060
001070 INPUT-OUTPUT SECTION.
001080 FILE-CONTROL.
001090    SELECT ENERGISTICS-UNIT-SOURCE-FILE ASSIGN TO ESUNITF
001100        ORGANIZATION IS SEQUENTIAL
001110        FILE STATUS IS FILE-STATUS.
001120
001130    SELECT ENERGISTICS-QTY-SOURCE-FILE ASSIGN TO ESQTYF
001140        ORGANIZATION IS SEQUENTIAL
001150        FILE STATUS IS FILE-STATUS.
001160
001170    SELECT REBUILT-UNITS-FILE ASSIGN TO UNITMSTF
001180        ORGANIZATION IS SEQUENTIAL
001190        FILE STATUS IS FILE-STATUS.
001200
001210    SELECT REBUILT-QUANTITIES-FILE ASSIGN TO QTYMSTF
001220        ORGANIZATION IS SEQUENTIAL
001230        FILE STATUS IS FILE-STATUS.
001240
001250 DATA DIVISION.
001260 FILE SECTION.
001270*--------------------------------------------------------------*
001280* Energistics-Quellsaetze - Koeffizienten hier noch als
001290* Klartext, s. SSFESRC / SSFESQR.
001300*--------------------------------------------------------------*
001310 FD  ENERGISTICS-UNIT-SOURCE-FILE
001320    RECORD CONTAINS 116 CHARACTERS
001330    LABEL RECORD STANDARD.
001340    COPY   SSFESRC OF "=SSFLIBTM".
001350
001360 FD  ENERGISTICS-QTY-SOURCE-FILE
001370    RECORD CONTAINS 1160 CHARACTERS
001380    LABEL RECORD STANDARD.
001390    COPY   SSFESQR OF "=SSFLIBTM".
001400
001410*--------------------------------------------------------------*
001420* Klartext-Satzbild der Stammdatei - identisch zu SSFULOAD, s.
001430* dort fuer die Feldbeschreibung.
001440*--------------------------------------------------------------*
001450 FD  REBUILT-UNITS-FILE
001460    RECORD CONTAINS 156 CHARACTERS
001470    LABEL RECORD STANDARD.
001480 01  FD-UNIT-RECORD.
001490    05  FD-U-NAME               PIC X(40).
001500    05  FD-U-SYMBOL             PIC X(20).
001510    05  FD-U-DISPLAY-SYMBOL     PIC X(20).
001520    05  FD-U-COEFF-A            PIC S9(09)V9(09)
001530                                SIGN LEADING SEPARATE.
001540    05  FD-U-COEFF-B            PIC S9(09)V9(09)
001550                                SIGN LEADING SEPARATE.
001560    05  FD-U-COEFF-C            PIC S9(09)V9(09)
001570                                SIGN LEADING SEPARATE.
001580    05  FD-U-COEFF-D            PIC S9(09)V9(09)
001590                                SIGN LEADING SEPARATE.
001600
001610 FD  REBUILT-QUANTITIES-FILE
001620    RECORD CONTAINS 1120 CHARACTERS
001630    LABEL RECORD STANDARD.
001640 01  FD-QUANTITY-RECORD.
001650    05  FD-Q-NAME               PIC X(40).
001660    05  FD-Q-DESCRIPTION        PIC X(80).
001670    05  FD-Q-MEMBER-SYMBOL OCCURS 50 TIMES
001680                           INDEXED BY FQ-X
001690                                PIC X(20).
001700
001710 WORKING-STORAGE SECTION.
001720*--------------------------------------------------------------*
001730* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001740*--------------------------------------------------------------*
001750 01          COMP-FELDER.
001760    05      C4-I1               PIC S9(04) COMP.
001770    05      C4-I2               PIC S9(04) COMP.
001780    05      C4-LEN              PIC S9(04) COMP.
001790    05      FILLER              PIC X(04).                       SSFNEW27
001800
001810*--------------------------------------------------------------*
001820* Felder mit konstantem Inhalt: Praefix K
001830*--------------------------------------------------------------*
001840 01          KONSTANTE-FELDER.
001850    05      K-MODUL             PIC X(08) VALUE "SSFUCVT".
001860    05      K-PROG-START        PIC X(10) VALUE "2019-08-21".
001870    05      K-PI-VALUE          PIC S9(09)V9(09) COMP-3
001880                                VALUE 3.141592654.
001890    05      K-2PI-VALUE         PIC S9(09)V9(09) COMP-3
001900                                VALUE 6.283185307.
001910    05      K-4PI-VALUE         PIC S9(09)V9(09) COMP-3
001920                                VALUE 12.566370614.
001930    05      K-COEFF-A-D-VORBEL  PIC S9(09)V9(09) COMP-3 VALUE 1.
001940    05      K-COEFF-B-C-VORBEL  PIC S9(09)V9(09) COMP-3
001950                                VALUE ZERO.
001960    05      K-COEFF-UNPARSEABLE PIC S9(09)V9(09) COMP-3 VALUE -1.
001970    05      FILLER              PIC X(04).                       SSFNEW27
001980
001990*--------------------------------------------------------------*
002000* Conditional-Felder
002010*--------------------------------------------------------------*
002020 01          SCHALTER.
002030    05      FILE-STATUS         PIC X(02).
002040         88 FILE-OK                         VALUE "00".
002050         88 FILE-NOK                        VALUE "01" THRU "99".
002060         88 FILE-EOF                        VALUE "10".
002070    05      REC-STAT REDEFINES  FILE-STATUS.                     SSFNEW27
002080       10   FILE-STATUS1        PIC X.                           SSFNEW27
002090       10   FILE-STATUS2        PIC X.                           SSFNEW27
002100    05      PRG-STATUS          PIC 9.
002110         88 PRG-OK                          VALUE ZERO.
002120         88 PRG-ABBRUCH                     VALUE 2.
002130    05      WK-DUP-FLAG         PIC X.                           SSFNEW27
002140         88 WK-DUP-FOUND                    VALUE "J".           SSFNEW27
002150         88 WK-DUP-NOT-FOUND                VALUE "N".           SSFNEW27
002160    05      FILLER              PIC X(05).                       SSFNEW27
002170
002180*--------------------------------------------------------------*
002190* Aufloesung der Klartext-Koeffizienten aus dem Energistics-
002200* Quellsatz (C210-RESOLVE-COEFF / C220-PARSE-ZAHLENTEXT)
002210*--------------------------------------------------------------*
002220 01          KOEFFIZIENTEN-FELDER.
002230    05      WK-COEFF-TEXT       PIC X(12).
002240    05      WK-COEFF-VORBELEGUNG PIC S9(09)V9(09) COMP-3.
002250    05      WK-COEFF-VALUE      PIC S9(09)V9(09) COMP-3.
002260    05      WK-PARSE-FLAG       PIC X.
002270         88 WK-PARSE-OK                     VALUE "J".
002280         88 WK-PARSE-BAD                    VALUE "N".
002290    05      WK-SEEN-DIGIT-FLAG  PIC X.
002300         88 WK-SEEN-DIGIT                   VALUE "J".
002310         88 WK-SEEN-NO-DIGIT                VALUE "N".
002320    05      WK-IN-FRAC-FLAG     PIC X.
002330         88 WK-IN-FRAC                      VALUE "J".
002340         88 WK-IN-INTEGER                   VALUE "N".
002350    05      WK-SIGN             PIC S9(01) COMP.
002360    05      WK-INT-VAL          PIC S9(09) COMP-3.
002370    05      WK-FRAC-VAL         PIC S9(09) COMP-3.
002380    05      WK-FRAC-DIGITS      PIC S9(04) COMP.
002390    05      WK-CHAR             PIC X.
002400    05      WK-DIGIT REDEFINES WK-CHAR
002410                                PIC 9.
002420    05      FILLER              PIC X(08).
002430
002440*--------------------------------------------------------------*
002450* Zehnerpotenzen 10**0 .. 10**9 fuer die Dezimalstellen-
002460* Verschiebung in C220-PARSE-ZAHLENTEXT - klassisch per FILLER-
002470* Tabelle geladen, nicht per VALUE je OCCURS-Eintrag (COBOL
002480* laesst das nicht zu).
002490*--------------------------------------------------------------*
002500 01          WK-POW10-WERTE.
002510    05      FILLER              PIC S9(09) COMP-3 VALUE 1.
002520    05      FILLER              PIC S9(09) COMP-3 VALUE 10.
002530    05      FILLER              PIC S9(09) COMP-3 VALUE 100.
002540    05      FILLER              PIC S9(09) COMP-3 VALUE 1000.
002550    05      FILLER              PIC S9(09) COMP-3 VALUE 10000.
002560    05      FILLER              PIC S9(09) COMP-3 VALUE 100000.
002570    05      FILLER              PIC S9(09) COMP-3 VALUE 1000000.
002580    05      FILLER              PIC S9(09) COMP-3 VALUE 10000000.
002590    05      FILLER              PIC S9(09) COMP-3
002600                                VALUE 100000000.
002610    05      FILLER              PIC S9(09) COMP-3
002620                                VALUE 1000000000.
002630 01          WK-POW10 REDEFINES WK-POW10-WERTE.
002640    05      WK-POW10-TAB OCCURS 10 TIMES
002650                         INDEXED BY WK-PX
002660                                PIC S9(09) COMP-3.
002670
002680*--------------------------------------------------------------*
002690* Zeitstempel fuer Fehlermeldungen (TAL-Systemroutine "TIME"),
002700* Feldbild wie in den uebrigen SSFNEW-Ladelaeufen.
002710*--------------------------------------------------------------*
002720 01          TAL-TIME.
002730    05      TAL-JHJJMMTT.
002740     10     TAL-JHJJ            PIC S9(04) COMP.
002750     10     TAL-MM              PIC S9(04) COMP.
002760     10     TAL-TT              PIC S9(04) COMP.
002770    05      TAL-HHMI.
002780     10     TAL-HH              PIC S9(04) COMP.
002790     10     TAL-MI              PIC S9(04) COMP.
002800    05      TAL-SS              PIC S9(04) COMP.
002810    05      TAL-HS              PIC S9(04) COMP.
002820    05      TAL-MS              PIC S9(04) COMP.
002830
002840 01          TAL-TIME-D.
002850    05      TAL-JHJJMMTT.
002860       10   TAL-JHJJ            PIC  9(04).
002870       10   TAL-MM              PIC  9(02).
002880       10   TAL-TT              PIC  9(02).
002890    05      TAL-HHMI.
002900       10   TAL-HH              PIC  9(02).
002910       10   TAL-MI              PIC  9(02).
002920    05      TAL-SS              PIC  9(02).
002930    05      TAL-HS              PIC  9(02).
002940    05      TAL-MS              PIC  9(02).
002950 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002960    05      TAL-TIME-N16        PIC  9(16).
002970    05      TAL-TIME-REST       PIC  9(02).
002980
002990*--------------------------------------------------------------*
003000* Einheiten-/Groessenarten-Tabellen, die hier neu aufgebaut und
003010* am Ende komplett auf die Stammdateien zurueckgeschrieben
003020* werden (kein LINKAGE-Aufrufer - SSFUCVT laeuft eigenstaendig).
003030*--------------------------------------------------------------*
003040    COPY    SSFUNITT OF "=SSFLIBTM".
003050    COPY    SSFQTYT  OF "=SSFLIBTM".
003060
003070 PROCEDURE DIVISION.
003080*****************************************************************
003090* Steuerungs-Section
003100*****************************************************************
003110 A100-STEUERUNG SECTION.
003120 A100-00.
003130    SET PRG-OK TO TRUE
003140    IF  SHOW-VERSION
003150        DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
003160        STOP RUN
003170    END-IF
003180
003190    PERFORM B100-READ-SOURCE
003200    IF PRG-ABBRUCH
003210       GO TO A100-99
003220    END-IF
003230
003240    PERFORM B400-WRITE-MASTER
003250
003260    DISPLAY K-MODUL ": EINHEITEN GELESEN/GESCHRIEBEN: ",
003270            WS-UNIT-COUNT
003280    DISPLAY K-MODUL ": GROESSENARTEN GELESEN/GESCHRIEBEN: ",
003290            WS-QTY-COUNT
003300    .
003310 A100-99.
003320    STOP RUN
003330    .
003340
003350*****************************************************************
003360* B100 - beide Energistics-Quelldateien sequentiell lesen
003370* (BATCH FLOW Schritt 1) und pro Satz die zugehoerige Tabelle
003380* aufbauen lassen (B200 fuer Einheiten, B300 fuer Groessenarten).
003390*****************************************************************
003400 B100-READ-SOURCE SECTION.
003410 B100-00.
003420    MOVE ZERO TO WS-UNIT-COUNT
003430    OPEN INPUT ENERGISTICS-UNIT-SOURCE-FILE
003440    IF FILE-NOK
003450       DISPLAY K-MODUL ": ENERGISTICS-UNIT-SOURCE-FILE NOK ",
003460               "- STATUS ", FILE-STATUS
003470       SET PRG-ABBRUCH TO TRUE
003480       GO TO B100-99
003490    END-IF
003500
003510    PERFORM B110-READ-UNIT-SOURCE
003520    PERFORM B200-BUILD-UNITS THRU B200-EXIT
003530        UNTIL FILE-EOF
003540
003550    CLOSE ENERGISTICS-UNIT-SOURCE-FILE
003560
003570    MOVE ZERO TO WS-QTY-COUNT
003580    OPEN INPUT ENERGISTICS-QTY-SOURCE-FILE
003590    IF FILE-NOK
003600       DISPLAY K-MODUL ": ENERGISTICS-QTY-SOURCE-FILE OPEN NOK ",
003610               "- STATUS ", FILE-STATUS
003620       SET PRG-ABBRUCH TO TRUE
003630       GO TO B100-99
003640    END-IF
003650
003660    PERFORM B310-READ-QTY-SOURCE
003670    PERFORM B300-BUILD-QUANTITIES THRU B300-EXIT
003680        UNTIL FILE-EOF
003690
003700    CLOSE ENERGISTICS-QTY-SOURCE-FILE
003710    .
003720 B100-99.
003730    EXIT.
003740
003750 B110-READ-UNIT-SOURCE.
003760    READ ENERGISTICS-UNIT-SOURCE-FILE
003770        AT END SET FILE-EOF TO TRUE
003780    END-READ
003790    .
003800
003810*****************************************************************
003820* B200 - Einheiten-Tabelle aufbauen (BATCH FLOW Schritt 2). Eine
003830* bereits vorhandene Einheit gleichen Namens ist keine Fehler-
003840* meldung wert - der zuerst gelesene Satz gewinnt (B200-80).
003850*****************************************************************
003860 B200-BUILD-UNITS SECTION.
003870 B200-00.
003880    IF FILE-EOF
003890       GO TO B200-EXIT
003900    END-IF
003910
003920    PERFORM C230-FIND-UNIT-BY-NAME
003930    IF WK-DUP-FOUND
003940       GO TO B200-80
003950    END-IF
003960
003970    ADD 1 TO WS-UNIT-COUNT
003980    SET WU-X TO WS-UNIT-COUNT
003990    MOVE ES-U-NAME              TO WU-UNIT-NAME(WU-X)
004000    MOVE ES-U-SYMBOL            TO WU-UNIT-SYMBOL(WU-X)
004010    MOVE ES-U-SYMBOL            TO WU-DISPLAY-SYMBOL(WU-X)
004020
004030    MOVE ES-U-A-TEXT            TO WK-COEFF-TEXT
004040    MOVE K-COEFF-A-D-VORBEL     TO WK-COEFF-VORBELEGUNG
004050    PERFORM C210-RESOLVE-COEFF THRU C210-EXIT
004060    MOVE WK-COEFF-VALUE         TO WU-COEFF-A(WU-X)
004070
004080    MOVE ES-U-B-TEXT            TO WK-COEFF-TEXT
004090    MOVE K-COEFF-B-C-VORBEL     TO WK-COEFF-VORBELEGUNG
004100    PERFORM C210-RESOLVE-COEFF THRU C210-EXIT
004110    MOVE WK-COEFF-VALUE         TO WU-COEFF-B(WU-X)
004120
004130    MOVE ES-U-C-TEXT            TO WK-COEFF-TEXT
004140    MOVE K-COEFF-B-C-VORBEL     TO WK-COEFF-VORBELEGUNG
004150    PERFORM C210-RESOLVE-COEFF THRU C210-EXIT
004160    MOVE WK-COEFF-VALUE         TO WU-COEFF-C(WU-X)
004170
004180    MOVE ES-U-D-TEXT            TO WK-COEFF-TEXT
004190    MOVE K-COEFF-A-D-VORBEL     TO WK-COEFF-VORBELEGUNG
004200    PERFORM C210-RESOLVE-COEFF THRU C210-EXIT
004210    MOVE WK-COEFF-VALUE         TO WU-COEFF-D(WU-X)
004220    .
004230 B200-80.
004240    PERFORM B110-READ-UNIT-SOURCE
004250    GO TO B200-00
004260    .
004270 B200-EXIT.
004280    EXIT.
004290
004300*****************************************************************
004310* C230 - vorhandenen Tabelleneintrag zum Einheiten-SYMBOL suchen  SSFNEW32
004320* (Dubletten-Pruefung fuer B200, nur Feststellen)
004325* SSFNEW-32 (2019-09-03, rm): Schluessel ist jetzt das Symbol,    SSFNEW32
004328* nicht der Name - sonst gelten Saetze mit gleichem Symbol,      SSFNEW32
004330* aber verschiedenem Namen faelschlich nicht als Dublette (und   SSFNEW32
004332* umgekehrt).                                                    SSFNEW32
004334*****************************************************************
004340 C230-FIND-UNIT-BY-NAME SECTION.
004350 C230-00.
004360    SET WK-DUP-NOT-FOUND TO TRUE
004370    SET C4-I1 TO 1
004380    .
004390 C230-10.
004400    IF C4-I1 > WS-UNIT-COUNT
004410       GO TO C230-99
004420    END-IF
004430    IF WU-UNIT-SYMBOL(C4-I1) = ES-U-SYMBOL                       SSFNEW32
004440       SET WK-DUP-FOUND TO TRUE
004450       GO TO C230-99
004460    END-IF
004470    SET C4-I1 UP BY 1
004480    GO TO C230-10
004490    .
004500 C230-99.
004510    EXIT.
004520
004530*****************************************************************
004540* B310 - naechsten Satz der Groessenarten-Quelldatei lesen
004550*****************************************************************
004560 B310-READ-QTY-SOURCE SECTION.
004570 B310-00.
004580    READ ENERGISTICS-QTY-SOURCE-FILE
004590        AT END SET FILE-EOF TO TRUE
004600    END-READ
004610    .
004620 B310-99.
004630    EXIT.
004640
004650*****************************************************************
004660* B300 - Groessenarten-Tabelle aufbauen (BATCH FLOW Schritt 3).
004670* ES-Q-BASE-SYMBOL wird stets als Eintrag 1 der Mitgliederliste
004680* uebernommen (Basiseinheit, s. FD-Q-MEMBER-SYMBOL); eine bereits
004685* vorhandene
004690* Groessenart gleichen Namens wird - anders als SSFULOAD B900 -
004700* stillschweigend uebergangen (B300-80).
004710*****************************************************************
004720 B300-BUILD-QUANTITIES SECTION.
004730 B300-00.
004740    IF FILE-EOF
004750       GO TO B300-EXIT
004760    END-IF
004770
004780    SET C4-I1 TO 1
004790    .
004800 B300-05.
004810    IF C4-I1 > WS-QTY-COUNT
004820       GO TO B300-30
004830    END-IF
004840    IF WQ-QUANTITY-NAME(C4-I1) = ES-Q-NAME
004850       GO TO B300-80
004860    END-IF
004870    SET C4-I1 UP BY 1
004880    GO TO B300-05
004890    .
004900 B300-30.
004910    ADD 1 TO WS-QTY-COUNT
004920    SET WQ-X TO WS-QTY-COUNT
004930    MOVE ES-Q-NAME              TO WQ-QUANTITY-NAME(WQ-X)
004940    MOVE ES-Q-DESCRIPTION       TO WQ-DESCRIPTION(WQ-X)
004950    MOVE ZERO                   TO WQ-MEMBER-CNT(WQ-X)
004960
004970    ADD 1 TO WQ-MEMBER-CNT(WQ-X)
004980    MOVE ES-Q-BASE-SYMBOL TO WQ-MEMBER-SYMBOL(WQ-X 1)
004990
005000    SET ES-QX TO 1
005010    .
005020 B300-40.
005030    IF ES-QX > 50
005040       GO TO B300-80
005050    END-IF
005060    IF ES-Q-MEMBER-SYMBOLS(ES-QX) = SPACES
005070       GO TO B300-80
005080    END-IF
005090    IF ES-Q-MEMBER-SYMBOLS(ES-QX) = ES-Q-BASE-SYMBOL
005100       GO TO B300-70
005110    END-IF
005120    IF WQ-MEMBER-CNT(WQ-X) NOT < 50
005130       GO TO B300-80
005140    END-IF
005150    ADD 1 TO WQ-MEMBER-CNT(WQ-X)
005160    SET C4-LEN TO WQ-MEMBER-CNT(WQ-X)
005170    MOVE ES-Q-MEMBER-SYMBOLS(ES-QX)
005180                 TO WQ-MEMBER-SYMBOL(WQ-X C4-LEN)
005190    .
005200 B300-70.
005210    SET ES-QX UP BY 1
005220    GO TO B300-40
005230    .
005240 B300-80.
005250    PERFORM B310-READ-QTY-SOURCE
005260    GO TO B300-00
005270    .
005280 B300-EXIT.
005290    EXIT.
005300
005310*****************************************************************
005320* B400 - Stammdateien aus den aufgebauten Tabellen zurueck-
005330* schreiben (BATCH FLOW Schritt 4). Satzbild identisch zu den von
005340* SSFULOAD gelesenen UNITS-MASTER-FILE / QUANTITIES-MASTER-FILE.
005350*****************************************************************
005360 B400-WRITE-MASTER SECTION.
005370 B400-00.
005380    OPEN OUTPUT REBUILT-UNITS-FILE
005390    IF FILE-NOK
005400       DISPLAY K-MODUL ": REBUILT-UNITS-FILE OPEN NOK - STATUS ",
005410               FILE-STATUS
005420       SET PRG-ABBRUCH TO TRUE
005430       GO TO B400-99
005440    END-IF
005450    SET C4-I1 TO 1
005460    .
005470 B400-10.
005480    IF C4-I1 > WS-UNIT-COUNT
005490       GO TO B400-20
005500    END-IF
005510    MOVE WU-UNIT-NAME(C4-I1)      TO FD-U-NAME
005520    MOVE WU-UNIT-SYMBOL(C4-I1)    TO FD-U-SYMBOL
005530    MOVE WU-DISPLAY-SYMBOL(C4-I1) TO FD-U-DISPLAY-SYMBOL
005540    MOVE WU-COEFF-A(C4-I1)        TO FD-U-COEFF-A
005550    MOVE WU-COEFF-B(C4-I1)        TO FD-U-COEFF-B
005560    MOVE WU-COEFF-C(C4-I1)        TO FD-U-COEFF-C
005570    MOVE WU-COEFF-D(C4-I1)        TO FD-U-COEFF-D
005580    WRITE FD-UNIT-RECORD
005590    SET C4-I1 UP BY 1
005600    GO TO B400-10
005610    .
005620 B400-20.
005630    CLOSE REBUILT-UNITS-FILE
005640
005650    OPEN OUTPUT REBUILT-QUANTITIES-FILE
005660    IF FILE-NOK
005670       DISPLAY K-MODUL ": REBUILT-QUANTITIES-FILE OPEN NOK - ",
005680               "STATUS ", FILE-STATUS
005690       SET PRG-ABBRUCH TO TRUE
005700       GO TO B400-99
005710    END-IF
005720    SET C4-I1 TO 1
005730    .
005740 B400-30.
005750    IF C4-I1 > WS-QTY-COUNT
005760       GO TO B400-90
005770    END-IF
005780    MOVE WQ-QUANTITY-NAME(C4-I1) TO FD-Q-NAME
005790    MOVE WQ-DESCRIPTION(C4-I1)   TO FD-Q-DESCRIPTION
005800    SET FQ-X TO 1
005810    .
005820 B400-35.
005830    IF FQ-X > 50
005840       GO TO B400-45
005850    END-IF
005860    IF FQ-X NOT > WQ-MEMBER-CNT(C4-I1)
005870       MOVE WQ-MEMBER-SYMBOL(C4-I1 FQ-X)
005880                    TO FD-Q-MEMBER-SYMBOL(FQ-X)
005890    ELSE
005900       MOVE SPACES TO FD-Q-MEMBER-SYMBOL(FQ-X)
005910    END-IF
005920    SET FQ-X UP BY 1
005930    GO TO B400-35
005940    .
005950 B400-45.
005960    WRITE FD-QUANTITY-RECORD
005970    SET C4-I1 UP BY 1
005980    GO TO B400-30
005990    .
006000 B400-90.
006010    CLOSE REBUILT-QUANTITIES-FILE
006020    .
006030 B400-99.
006040    EXIT.
006050
006060*****************************************************************
006070* C210 - Klartext-Koeffizient aufloesen: Vorbelegung bei Leer-
006080* PI/2*PI/4*PI als Sonderwerte, sonst per C220 als Zahl parsen -
006090* nicht auswertbarer Text liefert K-COEFF-UNPARSEABLE (-1).
006100*****************************************************************
006110 C210-RESOLVE-COEFF SECTION.
006120 C210-00.
006130    EVALUATE TRUE
006140        WHEN WK-COEFF-TEXT = SPACES
006150             MOVE WK-COEFF-VORBELEGUNG TO WK-COEFF-VALUE
006160        WHEN WK-COEFF-TEXT = "PI"
006170             MOVE K-PI-VALUE  TO WK-COEFF-VALUE
006180        WHEN WK-COEFF-TEXT = "2*PI"
006190             MOVE K-2PI-VALUE TO WK-COEFF-VALUE
006200        WHEN WK-COEFF-TEXT = "4*PI"
006210             MOVE K-4PI-VALUE TO WK-COEFF-VALUE
006220        WHEN OTHER
006230             PERFORM C220-PARSE-ZAHLENTEXT THRU C220-EXIT
006240             IF WK-PARSE-BAD
006250                MOVE K-COEFF-UNPARSEABLE TO WK-COEFF-VALUE
006260             END-IF
006270    END-EVALUATE
006280    .
006290 C210-EXIT.
006300    EXIT.
006310
006320*****************************************************************
006330* C220 - WK-COEFF-TEXT zeichenweise als vorzeichenbehaftete
006340* Dezimalzahl parsen (kein FUNCTION NUMVAL auf dieser Anlage
006350* verfuegbar). WK-CHAR/WK-DIGIT nutzt die uebliche REDEFINES-
006360* Technik, um ein Ziffernzeichen direkt als PIC 9 zu behandeln.
006370*****************************************************************
006380 C220-PARSE-ZAHLENTEXT SECTION.
006390 C220-00.
006400    SET WK-PARSE-OK TO TRUE
006410    SET WK-SEEN-NO-DIGIT TO TRUE
006420    SET WK-IN-INTEGER TO TRUE
006430    MOVE ZERO TO WK-INT-VAL, WK-FRAC-VAL, WK-FRAC-DIGITS
006440    MOVE 1 TO WK-SIGN
006450    SET C4-I1 TO 1
006460    .
006470 C220-10.
006480    IF C4-I1 > 12
006490       GO TO C220-90
006500    END-IF
006510    MOVE WK-COEFF-TEXT(C4-I1:1) TO WK-CHAR
006520
006530    EVALUATE TRUE
006540        WHEN WK-CHAR = "-" AND WK-SEEN-NO-DIGIT
006550             MOVE -1 TO WK-SIGN
006560        WHEN WK-CHAR = "."
006570             SET WK-IN-FRAC TO TRUE
006580        WHEN WK-CHAR = SPACE
006590             IF WK-SEEN-DIGIT
006600                GO TO C220-90
006610             END-IF
006620        WHEN WK-CHAR >= "0" AND WK-CHAR <= "9"
006630             SET WK-SEEN-DIGIT TO TRUE
006640             IF WK-IN-FRAC
006650                COMPUTE WK-FRAC-VAL = WK-FRAC-VAL * 10 + WK-DIGIT
006660                ADD 1 TO WK-FRAC-DIGITS
006670             ELSE
006680                COMPUTE WK-INT-VAL = WK-INT-VAL * 10 + WK-DIGIT
006690             END-IF
006700        WHEN OTHER
006710             SET WK-PARSE-BAD TO TRUE
006720             GO TO C220-90
006730    END-EVALUATE
006740
006750    SET C4-I1 UP BY 1
006760    GO TO C220-10
006770    .
006780 C220-90.
006790    IF WK-FRAC-DIGITS > 9
006800       SET WK-PARSE-BAD TO TRUE
006810    END-IF
006820    IF WK-PARSE-BAD
006830       GO TO C220-EXIT
006840    END-IF
006850    SET WK-PX TO WK-FRAC-DIGITS
006860    SET WK-PX UP BY 1
006870    COMPUTE WK-COEFF-VALUE ROUNDED =
006880            WK-SIGN * (WK-INT-VAL +
006890            (WK-FRAC-VAL / WK-POW10-TAB(WK-PX)))
006900    .
006910 C220-EXIT.
006920    EXIT.
