000100 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110 ?SEARCH  =TALLIB
000120 ?SEARCH  =ASC2EBC
000130 ?SEARCH  =EBC2ASC
000140 ?SEARCH  =SSFLIBTM
000150 ?NOLMAP, SYMBOLS, INSPECT
000160 ?SAVE ALL
000170 ?SAVEABEND
000180 ?LINES 66
000190 ?CHECK 3
000200 
000210  IDENTIFICATION DIVISION.
000220 
000230  PROGRAM-ID. SSFUCNV.
000240  AUTHOR. R. MAYER.
000250  INSTALLATION. SSFNEW ANWENDUNGSENTWICKLUNG.
000260  DATE-WRITTEN. 1993-11-08.
000270  DATE-COMPILED.
000280  SECURITY. NUR FUER INTERNEN GEBRAUCH DER ANWENDUNGSENTWICKLUNG.
000290 
000300*****************************************************************
000310* Letzte Aenderung :: 2019-08-19
000320* Letzte Version   :: C.04.00
000330* Kurzbeschreibung :: Umrechnungs-Pivot der UoM-Referenztabellen
000340* Auftrag          :: SSFNEW-14
000350*
000360* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000370*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000380*----------------------------------------------------------------*
000390* Vers. | Datum    | von | Kommentar                             *
000400*-------|----------|-----|---------------------------------------*
000410*A.00.00|1993-11-08| rm  | Neuerstellung als Prozess-Handler-
000420*       |          |     | Driver fuer Stapelketten (SSFRFDEF)
000430*-------|----------|-----|---------------------------------------*
000440*A.01.00|1995-02-27| kl  | Delay-Parameter in 1/100 Sekunden
000450*       |          |     | zwischen Kettengliedern eingebaut
000460*-------|----------|-----|---------------------------------------*
000470*A.02.00|1998-11-30| rm  | Jahr-2000-Umstellung: TAL-TIME liefert
000480*       |          |     | jetzt 4-stelliges Jahr in Abbruch-
000490*       |          |     | meldungen
000500*-------|----------|-----|---------------------------------------*
000510*B.00.00|2005-06-14| kl  | SQLCODE-Auswertung nach Fetch auf
000520*       |          |     | separate Section ausgelagert
000530*-------|----------|-----|---------------------------------------*
000540*C.00.00|2011-09-08| rm  | Auf UPSI-Delaysteuerung umgestellt
000550*-------|----------|-----|---------------------------------------*
000560*C.04.00|2019-08-19| kl  | SSFNEW-14: Neu aufgesetzt als          SSFNEW14
000570*       |          |     | Umrechnungs-Pivot fuer Einheiten       SSFNEW14
000580*       |          |     | (vormals Prozesshandler-Driver         SSFNEW14
000590*       |          |     | PHDDRV1O)                              SSFNEW14
000600*----------------------------------------------------------------*
000610*
000620* Programmbeschreibung
000630* --------------------
000640*
000650* SSFUCNV wird von SSFUREQ (und testweise von SSFTEST) mittels
000660* CALL aufgerufen, sobald ein Konvertierungsauftrag mit zwei
000670* kompatiblen Einheiten vorliegt (Kompatibilitaet vorher per
000680* SSFULOOK/CAN-CONVERT geprueft - SSFUCNV rechnet ungeprueft).
000690* Die Umrechnung erfolgt ueber die Basiseinheit der Groessenart
000700* (Pivot):
000710*    CV-BASE-VALUE = toBase(CV-VALUE)   mit CV-FROM-...  (S100)
000720*    CV-RESULT     = fromBase(BASE)     mit CV-TO-...    (S200)
000730* mit den Koeffizienten A-D der Einheiten (s. CV-FROM-.../CV-TO-...):
000740*    toBase(v)    = (A*v + B) / (C*v + D)
000750*    fromBase(bv) = (B - D*bv) / (C*bv - A)
000760* Vor jeder Umrechnung prueft S050 die Nenner-Koeffizienten auf
000770* eine von vornherein aussichtslose Kombination (C und D beide
000780* Null - dann waere der Nenner fuer jeden Wert Null); ein noch
000790* verbleibender Divisor Null zur Laufzeit fuehrt ueber ON SIZE
000800* ERROR ebenfalls zum Abbruch, s. S900-ABEND-DIVZERO.
000810*
000820******************************************************************
000830 
000840  ENVIRONMENT DIVISION.
000850  CONFIGURATION SECTION.
000860  SPECIAL-NAMES.
000870      SWITCH-15 IS ANZEIGE-VERSION
000880          ON STATUS IS SHOW-VERSION
000890      CLASS ALPHNUM IS "0123456789"
000900                       "abcdefghijklmnopqrstuvwxyz"
000910                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000920                       " .,;-_!$%&/=*+".
000930 
000940  DATA DIVISION.
000950  WORKING-STORAGE SECTION.
000960*--------------------------------------------------------------*
000970* Felder mit konstantem Inhalt: Praefix K
000980*--------------------------------------------------------------*
000990  01          KONSTANTE-FELDER.
001000      05      K-MODUL             PIC X(08) VALUE "SSFUCNV".
001010      05      K-PROG-START        PIC X(10) VALUE "2019-08-19".
001020      05      FILLER              PIC X(04).
001030 
001040*--------------------------------------------------------------*
001050* Datum-Uhrzeitfelder (fuer TAL-Routine, Abbruchmeldung S900)
001060*--------------------------------------------------------------*
001070  01          TAL-TIME.
001080      05      TAL-JHJJMMTT.
001090       10     TAL-JHJJ            PIC S9(04) COMP.
001100       10     TAL-MM              PIC S9(04) COMP.
001110       10     TAL-TT              PIC S9(04) COMP.
001120      05      TAL-HHMI.
001130       10     TAL-HH              PIC S9(04) COMP.
001140       10     TAL-MI              PIC S9(04) COMP.
001150      05      TAL-SS              PIC S9(04) COMP.
001160      05      TAL-HS              PIC S9(04) COMP.
001170      05      TAL-MS              PIC S9(04) COMP.
001180 
001190  01          TAL-TIME-D.
001200      05      TAL-JHJJMMTT.
001210         10   TAL-JHJJ            PIC  9(04).
001220         10   TAL-MM              PIC  9(02).
001230         10   TAL-TT              PIC  9(02).
001240      05      TAL-HHMI.
001250         10   TAL-HH              PIC  9(02).
001260         10   TAL-MI              PIC  9(02).
001270      05      TAL-SS              PIC  9(02).
001280      05      TAL-HS              PIC  9(02).
001290      05      TAL-MS              PIC  9(02).
001300  01          TAL-TIME-N REDEFINES TAL-TIME-D.                    SSFNEW14
001310      05      TAL-TIME-N16        PIC  9(16).                     SSFNEW14
001320      05      TAL-TIME-REST       PIC  9(02).                     SSFNEW14
001330 
001340*--------------------------------------------------------------*
001350* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001360*--------------------------------------------------------------*
001370  01          COMP-FELDER.                                        SSFNEW14
001380      05      C4-ANZ-STELLEN      PIC S9(04) COMP.                SSFNEW14
001390      05      C4-X.                                               SSFNEW14
001400       10                         PIC X VALUE LOW-VALUE.          SSFNEW14
001410       10     C4-X2               PIC X.                          SSFNEW14
001420      05      C4-NUM REDEFINES C4-X                               SSFNEW14
001430                                  PIC S9(04) COMP.                SSFNEW14
001440      05      FILLER              PIC X(04).                      SSFNEW14
001450 
001460*--------------------------------------------------------------*
001470* Arbeitsfeld fuer die Koeffizientenpruefung S050 - wird sowohl
001480* fuer die Ausgangs- als auch fuer die Zieleinheit mit den
001490* jeweils vier Koeffizienten belegt (Praefix WK).
001500*--------------------------------------------------------------*
001510  01          WK-KOEFF-BLOCK.                                     SSFNEW14
001520      05      WK-KOEFF-A          PIC S9(09)V9(09) COMP-3.        SSFNEW14
001530      05      WK-KOEFF-B          PIC S9(09)V9(09) COMP-3.        SSFNEW14
001540      05      WK-KOEFF-C          PIC S9(09)V9(09) COMP-3.        SSFNEW14
001550      05      WK-KOEFF-D          PIC S9(09)V9(09) COMP-3.        SSFNEW14
001560      05      FILLER              PIC X(04).                      SSFNEW14
001570  01          WK-KOEFF-BLOCK-R REDEFINES WK-KOEFF-BLOCK.          SSFNEW14
001580      05      WK-KOEFF-PAAR OCCURS 2 TIMES                        SSFNEW14
001590                            INDEXED BY WK-KP-X.                   SSFNEW14
001600       10      WK-KOEFF-OBEN      PIC S9(09)V9(09) COMP-3.        SSFNEW14
001610       10      WK-KOEFF-UNTEN     PIC S9(09)V9(09) COMP-3.        SSFNEW14
001620      05      FILLER              PIC X(04).                      SSFNEW14
001630  01          WK-NENNER-NULL-FLAG PIC X.                          SSFNEW14
001640      88      WK-NENNER-NULL             VALUE "J".               SSFNEW14
001650      88      WK-NENNER-OK                VALUE "N".              SSFNEW14
001660 
001670  LINKAGE SECTION.
001680*--------------------------------------------------------------*
001690* Anfragebild - Praegung s. SSFUCVR
001700*--------------------------------------------------------------*
001710      COPY    SSFUCVR OF "=SSFLIBTM".
001720 
001730  PROCEDURE DIVISION USING CV-REC.
001740******************************************************************
001750* Steuerungs-Section
001760******************************************************************
001770  A100-STEUERUNG SECTION.
001780  A100-00.
001790      IF  SHOW-VERSION
001800          DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001810          STOP RUN
001820      END-IF
001830 
001840      SET CV-OK TO TRUE
001850      MOVE ZERO TO CV-BASE-VALUE
001860      MOVE ZERO TO CV-RESULT
001870 
001880      PERFORM S100-TO-BASE   THRU S100-99
001890      PERFORM S200-FROM-BASE THRU S200-99
001900 
001910      EXIT PROGRAM
001920      .
001930  A100-99.
001940      EXIT.
001950 
001960******************************************************************
001970* S050 - Nennerkoeffizienten auf eine von vornherein aussichts-
001980* lose Kombination pruefen: stehen bei einer Einheit sowohl der
001990* C- als auch der D-Koeffizient auf Null, ist der Nenner der
002000* Pivot-Formel fuer JEDEN Wert Null - das ist immer ein Fehler
002010* in der Einheiten-Masterdatei und wird sofort erkannt, statt
002020* erst beim Auftreten von ON SIZE ERROR in S100/S200.
002030* Die vier Koeffizienten der zu pruefenden Einheit muessen vom
002040* Aufrufer vorher nach WK-KOEFF-A/B/C/D uebertragen sein.
002050******************************************************************
002060  S050-PRUEFE-NENNER SECTION.
002070  S050-00.
002080      SET WK-NENNER-OK TO TRUE
002090      SET WK-KP-X TO 2
002100      IF  WK-KOEFF-OBEN (WK-KP-X) = ZERO
002110      AND WK-KOEFF-UNTEN (WK-KP-X) = ZERO
002120          SET WK-NENNER-NULL TO TRUE
002130      END-IF
002140      .
002150  S050-99.
002160      EXIT.
002170 
002180******************************************************************
002190* S100 - Wert von der Ausgangseinheit auf die Basiseinheit der
002200* Groessenart umrechnen (Pivot-Hinweg):
002210*    toBase(v) = (CV-FROM-A * v + CV-FROM-B)
002220*             / (CV-FROM-C * v + CV-FROM-D)
002230* Kein ROUNDED auf dem Zwischenwert - nur das Endergebnis in
002240* S200 wird gerundet.
002250******************************************************************
002260  S100-TO-BASE SECTION.
002270  S100-00.
002280      MOVE CV-FROM-A TO WK-KOEFF-A
002290      MOVE CV-FROM-B TO WK-KOEFF-B
002300      MOVE CV-FROM-C TO WK-KOEFF-C
002310      MOVE CV-FROM-D TO WK-KOEFF-D
002320      PERFORM S050-PRUEFE-NENNER THRU S050-99
002330      IF  WK-NENNER-NULL
002340          GO TO S900-ABEND-DIVZERO
002350      END-IF
002360 
002370      COMPUTE CV-BASE-VALUE =
002380              (CV-FROM-A * CV-VALUE + CV-FROM-B)
002390            / (CV-FROM-C * CV-VALUE + CV-FROM-D)
002400          ON SIZE ERROR
002410             PERFORM S900-ABEND-DIVZERO THRU S900-99
002420      END-COMPUTE
002430      .
002440  S100-99.
002450      EXIT.
002460 
002470******************************************************************
002480* S200 - Basiswert auf die Zieleinheit umrechnen (Pivot-Rueckweg):
002490*    fromBase(bv) = (CV-TO-B - CV-TO-D * bv)
002500*                / (CV-TO-C * bv - CV-TO-A)
002510* ROUNDED nur hier - das Endergebnis der Umrechnung.
002520******************************************************************
002530  S200-FROM-BASE SECTION.
002540  S200-00.
002550      MOVE CV-TO-B   TO WK-KOEFF-A
002560      MOVE CV-TO-D   TO WK-KOEFF-B
002570      MOVE CV-TO-C   TO WK-KOEFF-C
002580      MOVE CV-TO-A   TO WK-KOEFF-D
002590      PERFORM S050-PRUEFE-NENNER THRU S050-99
002600      IF  WK-NENNER-NULL
002610          GO TO S900-ABEND-DIVZERO
002620      END-IF
002630 
002640      COMPUTE CV-RESULT ROUNDED =
002650              (CV-TO-B - CV-TO-D * CV-BASE-VALUE)
002660            / (CV-TO-C * CV-BASE-VALUE - CV-TO-A)
002670          ON SIZE ERROR
002680             PERFORM S900-ABEND-DIVZERO THRU S900-99
002690      END-COMPUTE
002700      .
002710  S200-99.
002720      EXIT.
002730 
002740******************************************************************
002750* S900 - Divisor Null in der Pivot-Formel (unsinnige Koeffi-
002760* zienten in der Master-Datei) - Abbruch mit Zeitstempel wie in
002770* den uebrigen SSFNEW-Bausteinen (B900-Konvention).
002780******************************************************************
002790  S900-ABEND-DIVZERO SECTION.
002800  S900-00.
002810      ENTER TAL "TIME" USING TAL-TIME
002820      MOVE CORR TAL-TIME TO TAL-TIME-D
002830      DISPLAY K-MODUL ": *** ABBRUCH *** DIVISION DURCH NULL "
002840              "IN UMRECHNUNGSFORMEL UM ", TAL-TIME-D
002850      SET CV-DIVZERO TO TRUE
002860      EXIT PROGRAM
002870      .
002880  S900-99.
002890      EXIT.
