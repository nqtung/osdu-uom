000100*****************************************************************SSFESQR
000200* SSFESQR  -  ENERGISTICS-SOURCE-QUANTITY-RECORD                 SSFESQR
000300* Eingabesatz der Groessenarten-Quelldatei ENERGISTICS-QTY-      SSFESQR
000400* SOURCE-FILE, so wie SSFUCVT sie aus dem Energistics-           SSFESQR
000500* Originaldictionary liest, bevor daraus die vereinfachten       SSFESQR
000600* Stammsaetze QUANTITY-RECORD gebaut werden (s. SSFUCVT           SSFESQR
000650* B300-BUILD-QUANTITIES / FD-QUANTITY-RECORD).                   SSFESQR
000700* ES-Q-BASE-SYMBOL ist die Basiseinheit der Groessenart und      SSFESQR
000800* wird von SSFUCVT B300-BUILD-QUANTITIES stets als erster        SSFESQR
000900* Eintrag der Mitgliederliste (Position 1) uebernommen -         SSFESQR
001000* dieselbe Positionskonvention wie auf QUANTITIES-MASTER-        SSFESQR
001100* FILE selbst (s. SSFUCVT FD-QUANTITY-RECORD).                   SSFESQR
001200*                                                                SSFESQR
001300* Fuer den zugehoerigen Einheiten-Quellsatz s. SSFESRC.          SSFESQR
001400*                                                                SSFESQR
001500* Aenderungen:                                                   SSFESQR
001600*  2019-08-21  KL   SSFNEW-27  Aus SSFESRC ausgegliedert -       SSFESQR
001700*                              Groessenarten haben eine          SSFESQR
001800*                              eigene Quelldatei, kein           SSFESQR
001900*                              gemeinsamer Satzaufbau mehr       SSFESQR
002000*                              mit den Einheiten-Quellsaetzen    SSFESQR
002100*****************************************************************SSFESQR
002200 01  ES-SOURCE-QUANTITY-RECORD.                                  SSFESQR
002300     05  ES-Q-NAME               PIC X(40).                      SSFESQR
002400     05  ES-Q-DESCRIPTION        PIC X(80).                      SSFESQR
002500     05  ES-Q-BASE-SYMBOL        PIC X(20).                      SSFESQR
002600     05  ES-Q-MEMBER-SYMBOLS OCCURS 50 TIMES                     SSFESQR
002700                             INDEXED BY ES-QX                    SSFESQR
002800                             PIC X(20).                          SSFESQR
002900     05  FILLER                  PIC X(20).                      SSFESQR
