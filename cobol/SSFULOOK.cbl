000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?SEARCH  =ASC2EBC
000130?SEARCH  =EBC2ASC
000140?SEARCH  =SSFLIBTM
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID. SSFULOOK.
000240 AUTHOR. K. LOHMANN.
000250 INSTALLATION. SSFNEW ANWENDUNGSENTWICKLUNG.
000260 DATE-WRITTEN. 1990-04-02.
000270 DATE-COMPILED.
000280 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ANWENDUNGSENTWICKLUNG.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2019-09-03
000320* Letzte Version   :: A.05.01
000330* Kurzbeschreibung :: Nachschlage-Engine der UoM-Referenztabellen
000340* Auftrag          :: SSFNEW-14
000350*
000360* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000370*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000380*----------------------------------------------------------------*
000390* Vers. | Datum    | von | Kommentar                             *
000400*-------|----------|-----|---------------------------------------*
000410*A.00.00|1990-04-02| kl  | Neuerstellung als generischer Feld-
000420*       |          |     | Suchbaustein (SOURCEF-Zeilensuche)
000430*-------|----------|-----|---------------------------------------*
000440*A.00.01|1992-07-15| rm  | Suchreihenfolge bei Mehrfachtreffern
000450*       |          |     | korrigiert - erster Treffer in Satz-
000460*       |          |     | folge gewinnt
000470*-------|----------|-----|---------------------------------------*
000480*A.01.00|1996-03-11| kl  | Gross-/Klein: zweiter Suchlauf
000490*       |          |     | ignoriert jetzt Schreibweise, falls der
000500*       |          |     | exakte Suchlauf erfolglos war
000510*-------|----------|-----|---------------------------------------*
000520*A.01.01|1998-12-02| kl  | Jahr-2000-Umstellung: TAL-TIME liefert
000530*       |          |     | jetzt 4-stelliges Jahr in Abbruch-
000540*       |          |     | meldungen
000550*-------|----------|-----|---------------------------------------*
000560*A.02.00|2003-05-20| rm  | Tabellengroessen an SSFEIN0M angepasst
000570*-------|----------|-----|---------------------------------------*
000580*A.03.00|2011-09-08| kl  | Vorabvergleich ueber ersten Buchstaben
000590*       |          |     | vor Gross-/Kleinschreibungs-Suchlauf -
000600*       |          |     | Laufzeit bei grossen Tabellen
000610*-------|----------|-----|---------------------------------------*
000620*A.05.00|2019-08-19| kl  | SSFNEW-14: Neu aufgesetzt als          SSFNEW14
000630*       |          |     | Nachschlage-Engine fuer Einheiten-     SSFNEW14
000640*       |          |     | /Groessenarten-Tabellen (vormals       SSFNEW14
000650*       |          |     | Annotationssuche SSFANO0M)             SSFNEW14
000652*-------|----------|-----|---------------------------------------*
000653*A.05.01|2019-09-03| rm  | SSFNEW-31: CAN-CONVERT ruft jetzt vor  SSFNEW31
000654*       |          |     | der Groessenarten-Suche S100-FIND-UNIT SSFNEW31
000655*       |          |     | fuer beide Symbole auf (Alias/Klein-   SSFNEW31
000656*       |          |     | schreibung/Unitless gingen sonst       SSFNEW31
000657*       |          |     | verloren)                              SSFNEW31
000660*----------------------------------------------------------------*
000670*
000680* Programmbeschreibung
000690* --------------------
000700*
000710* SSFULOOK wird von SSFUREQ (und testweise von SSFTEST) mittels
000720* CALL aufgerufen und erhaelt die drei von SSFULOAD aufgebauten
000730* Tabellen WS-UNIT-TABLE, WS-QTY-TABLE, WS-ALIAS-TABLE sowie das
000740* Anfrage-/Ergebnisbild LK-REC (SSFULKR) uebergeben.  Je nach
000750* LK-FUNCTION wird eine der vier Nachschlagefunktionen bedient:
000760*    U = FIND-UNIT              (S100)
000770*    Q = FIND-QUANTITIES-FOR-UNIT (S200/S250)
000780*    C = FIND-CONVERTIBLE-UNITS (S300)
000790*    X = CAN-CONVERT            (S400)
000800* SSFULOOK aendert keine der drei Tabellen - reiner Lesezugriff.
000810*
000820******************************************************************
000830
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     SWITCH-15 IS ANZEIGE-VERSION
000880         ON STATUS IS SHOW-VERSION
000890     CLASS ALPHNUM IS "0123456789"
000900                      "abcdefghijklmnopqrstuvwxyz"
000910                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000920                      " .,;-_!$%&/=*+".
000930
000940 DATA DIVISION.
000950 WORKING-STORAGE SECTION.
000960*--------------------------------------------------------------*
000970* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000980*--------------------------------------------------------------*
000990 01          COMP-FELDER.
001000     05      C4-I1               PIC S9(04) COMP.
001010     05      C4-I2               PIC S9(04) COMP.
001020     05      C4-I3               PIC S9(04) COMP.
001030     05      FILLER              PIC X(04).                       SSFNEW14
001040
001050*--------------------------------------------------------------*
001060* Felder mit konstantem Inhalt: Praefix K
001070*--------------------------------------------------------------*
001080 01          KONSTANTE-FELDER.
001090     05      K-MODUL             PIC X(08) VALUE "SSFULOOK".
001100     05      K-PROG-START        PIC X(10) VALUE "2019-08-19".
001110     05      K-UNITLESS-SYMBOL   PIC X(20) VALUE "unitless".      SSFNEW14
001120     05      K-EUC-SYMBOL        PIC X(20) VALUE "Euc".           SSFNEW14
001130     05      K-DIMLESS-QTY       PIC X(40) VALUE "dimensionless". SSFNEW14
001140     05      K-TIME-QTY          PIC X(40) VALUE "time".          SSFNEW14
001150     05      FILLER              PIC X(04).
001160
001170*--------------------------------------------------------------*
001180* Datum-Uhrzeitfelder (fuer TAL-Routine, Abbruchmeldung S900)
001190*--------------------------------------------------------------*
001200 01          TAL-TIME.
001210     05      TAL-JHJJMMTT.
001220      10     TAL-JHJJ            PIC S9(04) COMP.
001230      10     TAL-MM              PIC S9(04) COMP.
001240      10     TAL-TT              PIC S9(04) COMP.
001250     05      TAL-HHMI.
001260      10     TAL-HH              PIC S9(04) COMP.
001270      10     TAL-MI              PIC S9(04) COMP.
001280     05      TAL-SS              PIC S9(04) COMP.
001290     05      TAL-HS              PIC S9(04) COMP.
001300     05      TAL-MS              PIC S9(04) COMP.
001310
001320 01          TAL-TIME-D.
001330     05      TAL-JHJJMMTT.
001340        10   TAL-JHJJ            PIC  9(04).
001350        10   TAL-MM              PIC  9(02).
001360        10   TAL-TT              PIC  9(02).
001370     05      TAL-HHMI.
001380        10   TAL-HH              PIC  9(02).
001390        10   TAL-MI              PIC  9(02).
001400     05      TAL-SS              PIC  9(02).
001410     05      TAL-HS              PIC  9(02).
001420     05      TAL-MS              PIC  9(02).
001430 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     SSFNEW14
001440     05      TAL-TIME-N16        PIC  9(16).                      SSFNEW14
001450     05      TAL-TIME-REST       PIC  9(02).                      SSFNEW14
001460
001470*--------------------------------------------------------------*
001480* Arbeitsfelder S100-FIND-UNIT: Praefix W
001490*--------------------------------------------------------------*
001500 01          WORK-FELDER.
001510     05      WS-SEARCH-SYMBOL    PIC X(20).                       SSFNEW14
001520     05      WS-SEARCH-LC        PIC X(20).                       SSFNEW14
001530     05      WS-MATCH-SYMBOL     PIC X(20).                       SSFNEW14
001540     05      WS-MATCH-LC         PIC X(20).                       SSFNEW14
001550     05      WS-MATCH-VIEW REDEFINES WS-MATCH-LC.                 SSFNEW14
001560         10  WS-MATCH-FIRST      PIC X.                           SSFNEW14
001570         10  WS-MATCH-REST       PIC X(19).                       SSFNEW14
001580     05      WS-UNIT-SYMBOL-LC   PIC X(20).                       SSFNEW14
001590     05      WS-FOLD-VIEW REDEFINES WS-UNIT-SYMBOL-LC.            SSFNEW14
001600         10  WS-FOLD-FIRST       PIC X.                           SSFNEW14
001610         10  WS-FOLD-REST        PIC X(19).                       SSFNEW14
001620     05      WS-UNIT-FOUND-FLAG  PIC X     VALUE "N".             SSFNEW14
001630          88 WS-UNIT-FOUND                 VALUE "Y".             SSFNEW14
001640     05      FILLER              PIC X(04).                       SSFNEW14
001650
001660*--------------------------------------------------------------*
001670* Arbeitsfelder S200/S300/S400: Groessenarten-Sammelbereich
001680* WS-SCAN-QTY-ENTRY haelt zu jeder Groessenart, die das gesuchte
001690* Symbol (WS-COLLECT-SYMBOL) enthaelt, deren Name und Index in
001700* WS-QTY-TABLE; WS-SCAN2-QTY-NAME dient S400-CAN-CONVERT als
001710* Zwischenspeicher fuer das Ergebnis des ersten Symbols, waehrend
001720* WS-SCAN-QTY-... fuer das zweite Symbol neu aufgebaut wird.
001730*--------------------------------------------------------------*
001732* SSFNEW-31 (2019-09-03, rm): WS-CC-SYMBOL-1/-2 sichern die vom  SSFNEW31
001734* Aufrufer gelieferten Rohsymbole, waehrend S400-CAN-CONVERT     SSFNEW31
001736* beide nacheinander ueber S100-FIND-UNIT aufloest (Unitless-    SSFNEW31
001738* Ersatz, Alias, Gross-/Kleinschreibung).                        SSFNEW31
001739*--------------------------------------------------------------*
001740 01          SCAN-FELDER.                                         SSFNEW14
001750     05      WS-COLLECT-SYMBOL   PIC X(20).                       SSFNEW14
001760     05      WS-SCAN-QTY-COUNT   PIC S9(04) COMP.                 SSFNEW14
001770     05      WS-SCAN-QTY-ENTRY OCCURS 30 TIMES                    SSFNEW14
001780                         INDEXED BY WS-SQ-X.                      SSFNEW14
001790         10  WS-SCAN-QTY-NAME        PIC X(40).                   SSFNEW14
001800         10  WS-SCAN-QTY-INDEX       PIC S9(04) COMP.             SSFNEW14
001810     05      WS-SCAN-HAS-EUC-FLAG PIC X   VALUE "N".              SSFNEW14
001820          88 WS-SCAN-HAS-EUC             VALUE "Y".               SSFNEW14
001830     05      WS-MEMBER-HIT-FLAG  PIC X     VALUE "N".             SSFNEW14
001840          88 WS-MEMBER-HIT                VALUE "Y".              SSFNEW14
001850     05      WS-MEMBER-EUC-FLAG  PIC X     VALUE "N".             SSFNEW14
001860          88 WS-MEMBER-EUC                VALUE "Y".              SSFNEW14
001870     05      WS-SCAN2-QTY-COUNT  PIC S9(04) COMP.                 SSFNEW14
001880     05      WS-SCAN2-QTY-NAME OCCURS 30 TIMES                    SSFNEW14
001890                         INDEXED BY WS-SQ2-X                      SSFNEW14
001900                                 PIC X(40).                       SSFNEW14
001901     05      WS-CC-SYMBOL-1      PIC X(20).                       SSFNEW31
001902     05      WS-CC-SYMBOL-2      PIC X(20).                       SSFNEW31
001910     05      FILLER              PIC X(08).                       SSFNEW14
001920
001930 LINKAGE SECTION.
001940*--------------------------------------------------------------*
001950* Tabellen des Aufrufers - Praegung s. SSFUNITT/SSFQTYT/SSFALIT
001960* Anfrage-/Ergebnisbild - Praegung s. SSFULKR
001970*--------------------------------------------------------------*
001980     COPY    SSFUNITT OF "=SSFLIBTM".
001990     COPY    SSFQTYT  OF "=SSFLIBTM".
002000     COPY    SSFALIT  OF "=SSFLIBTM".
002010     COPY    SSFULKR  OF "=SSFLIBTM".                             SSFNEW14
002020
002030 PROCEDURE DIVISION USING WS-UNIT-TABLE, WS-QTY-TABLE,
002040                           WS-ALIAS-TABLE, LK-REC.
002050******************************************************************
002060* Steuerungs-Section - Verteilung nach LK-FUNCTION
002070******************************************************************
002080 A100-STEUERUNG SECTION.
002090 A100-00.
002100     IF  SHOW-VERSION
002110         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002120         STOP RUN
002130     END-IF
002140
002150     EVALUATE TRUE
002160        WHEN LK-FN-FIND-UNIT
002170             PERFORM S100-FIND-UNIT THRU S190-EXIT
002180        WHEN LK-FN-FIND-QUANTITIES
002190             PERFORM S200-FIND-QUANTITIES THRU S200-99
002200        WHEN LK-FN-FIND-CONVERTIBLE
002210             PERFORM S300-FIND-CONVERTIBLE THRU S300-99
002220        WHEN LK-FN-CAN-CONVERT
002230             PERFORM S400-CAN-CONVERT THRU S400-99
002240        WHEN OTHER
002250             PERFORM S900-ABEND-BAD-FUNCTION THRU S900-99
002260     END-EVALUATE
002270
002280     EXIT PROGRAM
002290     .
002300 A100-99.
002310     EXIT.
002320
002330******************************************************************
002340* S100 - FIND-UNIT: Unitless-Ersatz, Alias-Aufloesung, danach
002350* exakter und - nur wenn erfolglos - Gross-/Kleinschreibungs-
002360* unabhaengiger Suchlauf ueber die Einheitentabelle.
002370******************************************************************
002380 S100-FIND-UNIT SECTION.
002390 S100-00.
002400     INITIALIZE LK-DATA
002410     SET LK-OK TO TRUE
002420*    Regel "Unitless-Ersatz": leeres Symbol wird "unitless"
002430     IF LK-SYMBOL-1 = SPACES
002440        MOVE K-UNITLESS-SYMBOL TO WS-SEARCH-SYMBOL
002450     ELSE
002460        MOVE LK-SYMBOL-1       TO WS-SEARCH-SYMBOL
002470     END-IF
002480     MOVE WS-SEARCH-SYMBOL TO WS-SEARCH-LC
002490     INSPECT WS-SEARCH-LC CONVERTING
002500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002510          TO "abcdefghijklmnopqrstuvwxyz"
002520     MOVE "N" TO WS-UNIT-FOUND-FLAG
002530
002540     PERFORM S110-ALIAS-LOOKUP THRU S110-EXIT
002550     PERFORM S120-EXACT-SCAN  THRU S120-EXIT
002560     IF WS-UNIT-FOUND
002570        GO TO S190-EXIT
002580     END-IF
002590
002600     PERFORM S130-LOOSE-SCAN  THRU S130-EXIT
002610     IF WS-UNIT-FOUND
002620        GO TO S190-EXIT
002630     END-IF
002640
002650     SET LK-NOT-FOUND TO TRUE
002660     GO TO S190-EXIT
002670     .
002680
002690*    Alias-Aufloesung hat Vorrang vor dem Symbolvergleich, aber
002700*    nur auf dem klein geschriebenen Suchbegriff; ohne Treffer
002710*    bleibt das Symbol nach Unitless-Ersatz unveraendert.
002720 S110-ALIAS-LOOKUP.
002730     MOVE WS-SEARCH-SYMBOL TO WS-MATCH-SYMBOL
002740     SET WA-X TO 1
002750     .
002760 S110-10.
002770     IF WA-X > WS-ALIAS-COUNT
002780        GO TO S110-EXIT
002790     END-IF
002800     IF WA-ALIAS-SYMBOL(WA-X) = WS-SEARCH-LC
002810        MOVE WA-OFFICIAL-SYMBOL(WA-X) TO WS-MATCH-SYMBOL
002820        GO TO S110-EXIT
002830     END-IF
002840     SET WA-X UP BY 1
002850     GO TO S110-10
002860     .
002870 S110-EXIT.
002880     EXIT.
002890
002900*    Exakter Symbolvergleich - hat immer Vorrang vor S130
002910 S120-EXACT-SCAN.
002920     SET WU-X TO 1
002930     .
002940 S120-10.
002950     IF WU-X > WS-UNIT-COUNT
002960        GO TO S120-EXIT
002970     END-IF
002980     IF WU-UNIT-SYMBOL(WU-X) = WS-MATCH-SYMBOL
002990        PERFORM S180-UNIT-HIT THRU S180-EXIT
003000        GO TO S120-EXIT
003010     END-IF
003020     SET WU-X UP BY 1
003030     GO TO S120-10
003040     .
003050 S120-EXIT.
003060     EXIT.
003070
003080*    Gross-/Kleinschreibung ignorieren - nur wenn S120 erfolglos.
003090*    Vorabvergleich ueber den ersten (klein geschriebenen)
003100*    Buchstaben spart bei bis zu 500 Tabellenzeilen den vollen
003110*    20-Byte-Vergleich in den meisten Faellen (A.03.00).
003120 S130-LOOSE-SCAN.
003130     MOVE WS-MATCH-SYMBOL TO WS-MATCH-LC
003140     INSPECT WS-MATCH-LC CONVERTING
003150             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003160          TO "abcdefghijklmnopqrstuvwxyz"
003170     SET WU-X TO 1
003180     .
003190 S130-10.
003200     IF WU-X > WS-UNIT-COUNT
003210        GO TO S130-EXIT
003220     END-IF
003230     MOVE WU-UNIT-SYMBOL(WU-X) TO WS-UNIT-SYMBOL-LC
003240     INSPECT WS-UNIT-SYMBOL-LC CONVERTING
003250             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003260          TO "abcdefghijklmnopqrstuvwxyz"
003270     IF WS-FOLD-FIRST = WS-MATCH-FIRST
003280        IF WS-UNIT-SYMBOL-LC = WS-MATCH-LC
003290           PERFORM S180-UNIT-HIT THRU S180-EXIT
003300           GO TO S130-EXIT
003310        END-IF
003320     END-IF
003330     SET WU-X UP BY 1
003340     GO TO S130-10
003350     .
003360 S130-EXIT.
003370     EXIT.
003380
003390*    Gemeinsame Uebernahme des Tabellentreffers nach LK-DATA
003400 S180-UNIT-HIT.
003410     SET LK-OK TO TRUE
003420     MOVE WU-UNIT-NAME(WU-X)      TO LK-UNIT-NAME
003430     MOVE WU-UNIT-SYMBOL(WU-X)    TO LK-UNIT-SYMBOL
003440     MOVE WU-DISPLAY-SYMBOL(WU-X) TO LK-DISPLAY-SYMBOL
003450     MOVE WU-COEFF-A(WU-X)        TO LK-COEFF-A
003460     MOVE WU-COEFF-B(WU-X)        TO LK-COEFF-B
003470     MOVE WU-COEFF-C(WU-X)        TO LK-COEFF-C
003480     MOVE WU-COEFF-D(WU-X)        TO LK-COEFF-D
003490     SET WS-UNIT-FOUND TO TRUE
003500     .
003510 S180-EXIT.
003520     EXIT.
003530
003540 S190-EXIT.
003550     EXIT.
003560
003570******************************************************************
003580* C200 - fuer WS-COLLECT-SYMBOL alle Groessenarten sammeln, die
003590* dieses Symbol in ihrer Mitgliederliste fuehren (Name + Index in
003600* WS-QTY-TABLE), und feststellen, ob eine der gefundenen
003610* Groessenarten auch die Einheit "Euc" enthaelt.
003620******************************************************************
003630 C200-COLLECT-QUANTITIES SECTION.
003640 C200-00.
003650     MOVE ZERO TO WS-SCAN-QTY-COUNT
003660     MOVE "N"  TO WS-SCAN-HAS-EUC-FLAG
003670     SET WQ-X TO 1
003680     .
003690 C200-10.
003700     IF WQ-X > WS-QTY-COUNT
003710        GO TO C200-99
003720     END-IF
003730     MOVE "N" TO WS-MEMBER-HIT-FLAG
003740     MOVE "N" TO WS-MEMBER-EUC-FLAG
003750     SET WQ-MX TO 1
003760     .
003770 C200-20.
003780     IF WQ-MX > WQ-MEMBER-CNT(WQ-X)
003790        GO TO C200-30
003800     END-IF
003810     IF WQ-MEMBER-SYMBOL(WQ-X WQ-MX) = WS-COLLECT-SYMBOL
003820        MOVE "Y" TO WS-MEMBER-HIT-FLAG
003830     END-IF
003840     IF WQ-MEMBER-SYMBOL(WQ-X WQ-MX) = K-EUC-SYMBOL
003850        MOVE "Y" TO WS-MEMBER-EUC-FLAG
003860     END-IF
003870     SET WQ-MX UP BY 1
003880     GO TO C200-20
003890     .
003900 C200-30.
003910     IF WS-MEMBER-HIT
003920        ADD 1 TO WS-SCAN-QTY-COUNT
003930        SET WS-SQ-X TO WS-SCAN-QTY-COUNT
003940        MOVE WQ-QUANTITY-NAME(WQ-X) TO WS-SCAN-QTY-NAME(WS-SQ-X)
003950        SET WS-SCAN-QTY-INDEX(WS-SQ-X) TO WQ-X
003960        IF WS-MEMBER-EUC
003970           MOVE "Y" TO WS-SCAN-HAS-EUC-FLAG
003980        END-IF
003990     END-IF
004000     SET WQ-X UP BY 1
004010     GO TO C200-10
004020     .
004030 C200-99.
004040     EXIT.
004050
004060******************************************************************
004070* S200 - FIND-QUANTITIES-FOR-UNIT: alle Groessenarten der in
004080* LK-SYMBOL-1 gegebenen Einheit, plus Regel "dimensionslose
004090* Fortpflanzung" (S220), danach Tie-Break ueber S250.
004100******************************************************************
004110 S200-FIND-QUANTITIES SECTION.
004120 S200-00.
004130     INITIALIZE LK-DATA
004140     SET LK-OK TO TRUE
004150     MOVE LK-SYMBOL-1 TO WS-COLLECT-SYMBOL
004160     PERFORM C200-COLLECT-QUANTITIES THRU C200-99
004170     MOVE WS-SCAN-QTY-COUNT TO LK-QTY-COUNT
004180     SET C4-I1 TO 1
004190     .
004200 S210-COPY-LOOP.
004210     IF C4-I1 > WS-SCAN-QTY-COUNT
004220        GO TO S220-EUC-CHECK
004230     END-IF
004240     MOVE WS-SCAN-QTY-NAME(C4-I1) TO LK-QTY-NAME(C4-I1)
004250     SET C4-I1 UP BY 1
004260     GO TO S210-COPY-LOOP
004270     .
004280*    Regel "dimensionslose Fortpflanzung": enthaelt eine der
004290*    gefundenen Groessenarten "Euc", wird "dimensionless" mit
004300*    angehaengt - jedoch nur einmal.
004310 S220-EUC-CHECK.
004320     IF NOT WS-SCAN-HAS-EUC
004330        GO TO S230-PICK
004340     END-IF
004350     SET C4-I2 TO 1
004360     .
004370 S220-10.
004380     IF C4-I2 > LK-QTY-COUNT
004390        GO TO S220-30
004400     END-IF
004410     IF LK-QTY-NAME(C4-I2) = K-DIMLESS-QTY
004420        GO TO S230-PICK
004430     END-IF
004440     SET C4-I2 UP BY 1
004450     GO TO S220-10
004460     .
004470 S220-30.
004480     ADD 1 TO LK-QTY-COUNT
004490     SET C4-I1 TO LK-QTY-COUNT
004500     MOVE K-DIMLESS-QTY TO LK-QTY-NAME(C4-I1)
004510     .
004520 S230-PICK.
004530     PERFORM S250-PICK-QUANTITY THRU S250-99
004540     IF LK-QTY-COUNT = ZERO
004550        SET LK-NOT-FOUND TO TRUE
004560     END-IF
004570     .
004580 S200-99.
004590     EXIT.
004600
004610******************************************************************
004620* S250 - Tie-Break bei mehrdeutiger Groessenart (z.B. Siemens/
004630* Sekunde): "time" hat Vorrang, sonst gewinnt der erste Treffer
004640* in Tabellenreihenfolge (LK-QTY-NAME wird von S200 vorbelegt).
004650******************************************************************
004660 S250-PICK-QUANTITY SECTION.
004670 S250-00.
004680     MOVE SPACES TO LK-PICKED-QTY
004690     IF LK-QTY-COUNT = ZERO
004700        GO TO S250-99
004710     END-IF
004720     MOVE LK-QTY-NAME(1) TO LK-PICKED-QTY
004730     SET C4-I1 TO 1
004740     .
004750 S250-10.
004760     IF C4-I1 > LK-QTY-COUNT
004770        GO TO S250-99
004780     END-IF
004790     IF LK-QTY-NAME(C4-I1) = K-TIME-QTY
004800        MOVE K-TIME-QTY TO LK-PICKED-QTY
004810        GO TO S250-99
004820     END-IF
004830     SET C4-I1 UP BY 1
004840     GO TO S250-10
004850     .
004860 S250-99.
004870     EXIT.
004880
004890******************************************************************
004900* S300 - FIND-CONVERTIBLE-UNITS: Vereinigung aller Mitglieds-
004910* symbole ueber alle Groessenarten der gegebenen Einheit, ohne
004920* die Einheit selbst (C330 schliesst Selbstbezug und Dubletten
004930* beim Aufbau der Ergebnisliste direkt aus).
004940******************************************************************
004950 S300-FIND-CONVERTIBLE SECTION.
004960 S300-00.
004970     INITIALIZE LK-DATA
004980     SET LK-OK TO TRUE
004990     MOVE ZERO TO LK-CONV-COUNT
005000     MOVE LK-SYMBOL-1 TO WS-COLLECT-SYMBOL
005010     PERFORM C200-COLLECT-QUANTITIES THRU C200-99
005020     SET C4-I1 TO 1
005030     .
005040 S310-QTY-LOOP.
005050     IF C4-I1 > WS-SCAN-QTY-COUNT
005060        GO TO S300-99
005070     END-IF
005080     SET WQ-X TO WS-SCAN-QTY-INDEX(C4-I1)
005090     SET C4-I2 TO 1
005100     .
005110 S320-MEMBER-LOOP.
005120     IF C4-I2 > WQ-MEMBER-CNT(WQ-X)
005130        GO TO S320-EXIT
005140     END-IF
005150     SET WQ-MX TO C4-I2
005160     PERFORM C330-ADD-CONV-SYMBOL THRU C330-EXIT
005170     SET C4-I2 UP BY 1
005180     GO TO S320-MEMBER-LOOP
005190     .
005200 S320-EXIT.
005210     SET C4-I1 UP BY 1
005220     GO TO S310-QTY-LOOP
005230     .
005240 S300-99.
005250     EXIT.
005260
005270*    Ein Mitgliedssymbol aufnehmen, sofern es nicht die gesuchte
005280*    Einheit selbst ist und noch nicht in der Ergebnisliste steht.
005290 C330-ADD-CONV-SYMBOL.
005300     IF WQ-MEMBER-SYMBOL(WQ-X WQ-MX) = LK-SYMBOL-1
005310        GO TO C330-EXIT
005320     END-IF
005330     SET C4-I3 TO 1
005340     .
005350 C330-10.
005360     IF C4-I3 > LK-CONV-COUNT
005370        GO TO C330-30
005380     END-IF
005390     IF LK-CONV-SYMBOL(C4-I3) = WQ-MEMBER-SYMBOL(WQ-X WQ-MX)
005400        GO TO C330-EXIT
005410     END-IF
005420     SET C4-I3 UP BY 1
005430     GO TO C330-10
005440     .
005450 C330-30.
005460     ADD 1 TO LK-CONV-COUNT
005470     SET C4-I3 TO LK-CONV-COUNT
005480     MOVE WQ-MEMBER-SYMBOL(WQ-X WQ-MX) TO LK-CONV-SYMBOL(C4-I3)
005490     .
005500 C330-EXIT.
005510     EXIT.
005520
005530******************************************************************
005540* S400 - CAN-CONVERT: Groessenarten von LK-SYMBOL-1 und
005550* LK-SYMBOL-2 unabhaengig sammeln (WS-SCAN.../WS-SCAN2...) und
005560* auf mindestens eine gemeinsame Groessenart pruefen.
005562* SSFNEW-31 (2019-09-03, rm): beide Symbole werden jetzt zuerst SSFNEW31
005564* ueber S100-FIND-UNIT aufgeloest (Unitless-Ersatz, Alias,      SSFNEW31
005566* Gross-/Kleinschreibung), statt roh als Tabellenschluessel an SSFNEW31
005568* C200-COLLECT-QUANTITIES zu gehen; WS-CC-SYMBOL-1/-2 sichern  SSFNEW31
005570* dabei die Aufrufer-Symbole, weil S100 LK-SYMBOL-1 belegt.    SSFNEW31
005572* Bleibt ein Symbol unaufloesbar, gilt CAN-CONVERT als "nein"  SSFNEW31
005574* (LK-RC bleibt LK-OK - nur eine Antwort, kein Fehlerfall).    SSFNEW31
005580 S400-CAN-CONVERT SECTION.
005590 S400-00.
005600     INITIALIZE LK-DATA
005610     SET LK-OK TO TRUE
005611     MOVE LK-SYMBOL-1 TO WS-CC-SYMBOL-1                        SSFNEW31
005612     MOVE LK-SYMBOL-2 TO WS-CC-SYMBOL-2                        SSFNEW31
005613     MOVE WS-CC-SYMBOL-1 TO LK-SYMBOL-1                        SSFNEW31
005614     PERFORM S100-FIND-UNIT THRU S190-EXIT                     SSFNEW31
005615     IF LK-NOT-FOUND                                           SSFNEW31
005616        GO TO S400-NOTCONV                                     SSFNEW31
005617     END-IF                                                    SSFNEW31
005620     MOVE LK-UNIT-SYMBOL TO WS-COLLECT-SYMBOL                   SSFNEW31
005630     PERFORM C200-COLLECT-QUANTITIES THRU C200-99
005640     MOVE WS-SCAN-QTY-COUNT TO WS-SCAN2-QTY-COUNT
005650     SET C4-I1 TO 1
005660     .
005670*    Ergebnis fuer Symbol 1 zwischenspeichern, bevor C200 fuer
005680*    Symbol 2 erneut aufgerufen wird und WS-SCAN-QTY-... ueber-
005690*    schreibt.
005700 S410-STASH-LOOP.
005710     IF C4-I1 > WS-SCAN2-QTY-COUNT
005720        GO TO S420-COLLECT-2
005730     END-IF
005740     MOVE WS-SCAN-QTY-NAME(C4-I1) TO WS-SCAN2-QTY-NAME(C4-I1)
005750     SET C4-I1 UP BY 1
005760     GO TO S410-STASH-LOOP
005770     .
005780 S420-COLLECT-2.
005782     MOVE WS-CC-SYMBOL-2 TO LK-SYMBOL-1                        SSFNEW31
005784     PERFORM S100-FIND-UNIT THRU S190-EXIT                     SSFNEW31
005786     IF LK-NOT-FOUND                                           SSFNEW31
005787        GO TO S400-NOTCONV                                     SSFNEW31
005788     END-IF                                                    SSFNEW31
005790     MOVE LK-UNIT-SYMBOL TO WS-COLLECT-SYMBOL                   SSFNEW31
005800     PERFORM C200-COLLECT-QUANTITIES THRU C200-99
005802     INITIALIZE LK-DATA                                        SSFNEW31
005810     MOVE "N" TO LK-CAN-CONVERT-FLAG
005820     SET C4-I1 TO 1
005830     .
005840 S430-OUTER-LOOP.
005850     IF C4-I1 > WS-SCAN2-QTY-COUNT
005860        GO TO S400-99
005870     END-IF
005880     SET C4-I2 TO 1
005890     .
005900 S440-INNER-LOOP.
005910     IF C4-I2 > WS-SCAN-QTY-COUNT
005920        GO TO S440-EXIT
005930     END-IF
005940     IF WS-SCAN2-QTY-NAME(C4-I1) = WS-SCAN-QTY-NAME(C4-I2)
005950        SET LK-CONVERTIBLE TO TRUE
005960        GO TO S400-99
005970     END-IF
005980     SET C4-I2 UP BY 1
005990     GO TO S440-INNER-LOOP
006000     .
006010 S440-EXIT.
006020     SET C4-I1 UP BY 1
006030     GO TO S430-OUTER-LOOP
006040     .
006042 S400-NOTCONV.                                                 SSFNEW31
006044     INITIALIZE LK-DATA                                        SSFNEW31
006046     SET LK-OK TO TRUE                                         SSFNEW31
006048     GO TO S400-99                                              SSFNEW31
006049     .                                                         SSFNEW31
006050 S400-99.
006060     IF LK-CAN-CONVERT-FLAG NOT = "Y"
006070        SET LK-NOT-CONVERTIBLE TO TRUE
006080     END-IF
006090     EXIT.
006100
006110******************************************************************
006120* S900 - Unbekannter LK-FUNCTION-Code beim Aufruf - Programmier-
006130* fehler des Aufrufers, kein Datenfehler; Abbruch mit Zeitstempel
006140* wie in den uebrigen SSFNEW-Bausteinen (B900-Konvention).
006150******************************************************************
006160 S900-ABEND-BAD-FUNCTION SECTION.
006170 S900-00.
006180     ENTER TAL "TIME" USING TAL-TIME
006190     MOVE CORR TAL-TIME TO TAL-TIME-D
006200     DISPLAY K-MODUL ": *** ABBRUCH *** UNGUELTIGER FUNKTIONS"
006210             "CODE >", LK-FUNCTION, "< UM ", TAL-TIME-D
006220     MOVE 9999 TO LK-RC
006230     EXIT PROGRAM
006240     .
006250 S900-99.
006260     EXIT.
