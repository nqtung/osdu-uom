000100********************************************************* SSFREQR
000200* SSFREQR  -  Anfragesatz REQUEST-FILE                     SSFREQR
000300* Ein Satz je Anfrage an die Konvertierungs-Engine.         SSFREQR
000400* RQ-TYPE-CODE steuert das Dispatching in SSFUREQ           SSFREQR
000500* B100-VERARBEITUNG.                                        SSFREQR
000600*                                                           SSFREQR
000700* Aenderungen:                                              SSFREQR
000800*  2019-02-20  KL   SSFNEW-14  Neuerstellung fuer UoM-      SSFREQR
000900*                              Anfrageverarbeitung          SSFREQR
001000********************************************************* SSFREQR
001100 01  RQ-REQUEST-RECORD.                                     SSFREQR
001200     05  RQ-TYPE-CODE            PIC X(20).                 SSFREQR
001300         88  RQ-FIND-UNIT             VALUE "FIND-UNIT".    SSFREQR
001400         88  RQ-FIND-QUANTITIES       VALUE                 SSFREQR
001500                             "FIND-QUANTITIES-FOR-UNIT".    SSFREQR
001600         88  RQ-FIND-CONVERTIBLE      VALUE                 SSFREQR
001700                             "FIND-CONVERTIBLE-UNITS".      SSFREQR
001800         88  RQ-CAN-CONVERT           VALUE "CAN-CONVERT".  SSFREQR
001900         88  RQ-CONVERT               VALUE "CONVERT".      SSFREQR
002000     05  RQ-UNIT-SYMBOL-1        PIC X(20).                 SSFREQR
002100     05  RQ-UNIT-SYMBOL-2        PIC X(20).                 SSFREQR
002200     05  RQ-VALUE                PIC S9(09)V9(09)            SSFREQR
002300                                 SIGN LEADING SEPARATE.      SSFREQR
002400     05  FILLER                  PIC X(17).                 SSFREQR
