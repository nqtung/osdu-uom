000100********************************************************* SSFULKR
000200* SSFULKR  -  Anfrage-/Ergebnisbild fuer SSFULOOK          SSFULKR
000300* Aufrufschnittstelle des Nachschlage-Bausteins SSFULOOK:  SSFULKR
000400* LK-HDR traegt die Anfrage (Funktionscode, ein oder zwei  SSFULKR
000500* Einheiten-Symbole), LK-DATA das Ergebnis (gefundener     SSFULKR
000600* Einheiten-Satz, Liste der Groessenarten, Liste der       SSFULKR
000700* konvertierbaren Einheiten bzw. Konvertierbarkeits-Flag,  SSFULKR
000800* je nach LK-FUNCTION).  Wird von SSFUREQ und SSFTEST per  SSFULKR
000900* COPY eingebunden und unveraendert an SSFULOOK durch-     SSFULKR
001000* gereicht (CALL "SSFULOOK" USING ... LK-REC).             SSFULKR
001100*                                                          SSFULKR
001200* LK-QTY-NAME(1..LK-QTY-COUNT)  = alle Groessenarten der   SSFULKR
001300*                                 gesuchten Einheit        SSFULKR
001400* LK-PICKED-QTY                 = Tie-Break-Ergebnis       SSFULKR
001500*                                 (S250-PICK-QUANTITY)     SSFULKR
001600* LK-CONV-SYMBOL(1..LK-CONV-COUNT) = konvertierbare        SSFULKR
001700*                                 Einheiten-Symbole        SSFULKR
001800*                                 (S300-FIND-CONVERTIBLE)  SSFULKR
001900*                                                          SSFULKR
002000* Aenderungen:                                             SSFULKR
002100*  2019-02-25  KL   SSFNEW-14  Neuerstellung fuer UoM-     SSFULKR
002200*                              Nachschlage-Schnittstelle   SSFULKR
002300********************************************************* SSFULKR
002400 01  MAX-LK-QUANTITIES           PIC S9(04) COMP VALUE 30. SSFULKR
002500 01  MAX-LK-CONVERTIBLE          PIC S9(04) COMP VALUE 60. SSFULKR
002600 01  LK-REC.                                               SSFULKR
002700     05  LK-HDR.                                           SSFULKR
002800         10  LK-FUNCTION         PIC X.                    SSFULKR
002900             88  LK-FN-FIND-UNIT         VALUE "U".        SSFULKR
003000             88  LK-FN-FIND-QUANTITIES   VALUE "Q".        SSFULKR
003100             88  LK-FN-FIND-CONVERTIBLE  VALUE "C".        SSFULKR
003200             88  LK-FN-CAN-CONVERT       VALUE "X".        SSFULKR
003300         10  LK-SYMBOL-1         PIC X(20).                SSFULKR
003400         10  LK-SYMBOL-2         PIC X(20).                SSFULKR
003500         10  LK-RC               PIC S9(04) COMP.          SSFULKR
003600             88  LK-OK                   VALUE ZERO.       SSFULKR
003700             88  LK-NOT-FOUND            VALUE 100.        SSFULKR
003800         10  FILLER              PIC X(08).                SSFULKR
003900     05  LK-DATA.                                          SSFULKR
004000         10  LK-UNIT-NAME        PIC X(40).                SSFULKR
004100         10  LK-UNIT-SYMBOL      PIC X(20).                SSFULKR
004200         10  LK-DISPLAY-SYMBOL   PIC X(20).                SSFULKR
004300         10  LK-COEFF-A          PIC S9(09)V9(09) COMP-3.  SSFULKR
004400         10  LK-COEFF-B          PIC S9(09)V9(09) COMP-3.  SSFULKR
004500         10  LK-COEFF-C          PIC S9(09)V9(09) COMP-3.  SSFULKR
004600         10  LK-COEFF-D          PIC S9(09)V9(09) COMP-3.  SSFULKR
004700         10  LK-QTY-COUNT        PIC S9(04) COMP.          SSFULKR
004800         10  LK-QTY-NAME  OCCURS 30 TIMES                  SSFULKR
004900                          INDEXED BY LK-QX                 SSFULKR
005000                                  PIC X(40).                SSFULKR
005100         10  LK-PICKED-QTY       PIC X(40).                SSFULKR
005200         10  LK-CONV-COUNT       PIC S9(04) COMP.          SSFULKR
005300         10  LK-CONV-SYMBOL OCCURS 60 TIMES                SSFULKR
005400                          INDEXED BY LK-CX                 SSFULKR
005500                                  PIC X(20).                SSFULKR
005600         10  LK-CAN-CONVERT-FLAG PIC X.                    SSFULKR
005700             88  LK-CONVERTIBLE          VALUE "Y".        SSFULKR
005800             88  LK-NOT-CONVERTIBLE      VALUE "N".        SSFULKR
005900         10  FILLER              PIC X(10).                SSFULKR
