000100********************************************************* SSFUCVR
000200* SSFUCVR  -  Anfragebild fuer SSFUCNV                     SSFUCVR
000300* Aufrufschnittstelle des Umrechnungs-Bausteins SSFUCNV:    SSFUCVR
000400* CV-VALUE wird ueber die Basiseinheit von CV-FROM-... nach SSFUCVR
000500* CV-TO-... umgerechnet (Pivot-Formel je Einheit s. SSFUNITT SSFUCVR
000600* WU-COEFF-A/../D: toBase/fromBase mit den Koeffizienten).  SSFUCVR
000700* Wird von SSFUREQ und SSFTEST per COPY eingebunden und     SSFUCVR
000800* unveraendert an SSFUCNV durchgereicht                     SSFUCVR
000900* (CALL "SSFUCNV" USING ... CV-REC).                        SSFUCVR
001000*                                                           SSFUCVR
001100* Kompatibilitaet der beiden Einheiten (gemeinsame          SSFUCVR
001200* Groessenart) ist vom Aufrufer vorher ueber SSFULOOK        SSFUCVR
001300* (LK-FUNCTION = "X", CAN-CONVERT) zu pruefen - SSFUCNV      SSFUCVR
001400* rechnet ungeprueft nach der Pivot-Formel.                 SSFUCVR
001500*                                                           SSFUCVR
001600* Aenderungen:                                              SSFUCVR
001700*  2019-03-04  KL   SSFNEW-14  Neuerstellung fuer UoM-      SSFUCVR
001800*                              Umrechnungs-Schnittstelle    SSFUCVR
001900********************************************************* SSFUCVR
002000 01  CV-REC.                                                SSFUCVR
002100     05  CV-VALUE            PIC S9(09)V9(09) COMP-3.       SSFUCVR
002200     05  CV-FROM-COEFF.                                     SSFUCVR
002300         10  CV-FROM-A       PIC S9(09)V9(09) COMP-3.       SSFUCVR
002400         10  CV-FROM-B       PIC S9(09)V9(09) COMP-3.       SSFUCVR
002500         10  CV-FROM-C       PIC S9(09)V9(09) COMP-3.       SSFUCVR
002600         10  CV-FROM-D       PIC S9(09)V9(09) COMP-3.       SSFUCVR
002700     05  CV-TO-COEFF.                                       SSFUCVR
002800         10  CV-TO-A         PIC S9(09)V9(09) COMP-3.       SSFUCVR
002900         10  CV-TO-B         PIC S9(09)V9(09) COMP-3.       SSFUCVR
003000         10  CV-TO-C         PIC S9(09)V9(09) COMP-3.       SSFUCVR
003100         10  CV-TO-D         PIC S9(09)V9(09) COMP-3.       SSFUCVR
003200     05  CV-BASE-VALUE       PIC S9(09)V9(09) COMP-3.       SSFUCVR
003300     05  CV-RESULT           PIC S9(09)V9(09) COMP-3.       SSFUCVR
003400     05  CV-RC               PIC S9(04) COMP.               SSFUCVR
003500         88  CV-OK                   VALUE ZERO.            SSFUCVR
003600         88  CV-DIVZERO              VALUE 900.             SSFUCVR
003700     05  FILLER              PIC X(10).                     SSFUCVR
